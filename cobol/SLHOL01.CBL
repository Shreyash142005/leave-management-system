000100*---------------------------------
000200* SLHOL01 - FILE-CONTROL entry for
000300* the festival holiday file.
000400* Maintained by LVHOLMNT, read by
000500* LVTRNPRC for the working-day
000600* calculation.
000700*---------------------------------
000800     SELECT HOLIDAY-FILE
000900         ASSIGN TO "HOLIDAY"
001000         ORGANIZATION IS LINE SEQUENTIAL.
