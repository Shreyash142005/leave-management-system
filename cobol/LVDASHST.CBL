000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LVDASHST.
000300 AUTHOR. S D WOJCIK.
000400 INSTALLATION.
000500 DATE-WRITTEN. 10/11/07.
000600 DATE-COMPILED.
000700 SECURITY. NONE
000800*---------------------------------
000900* LVDASHST - LEAVE SYSTEM DASHBOARD
001000* STATISTICS.
001100* 
001200* Companion run to LVTRNPRC, run
001300* last in the job stream against
001400* the same day's files.  Counts
001500* active employees, manager
001600* accounts and their approval
001700* state, and leave requests by
001800* status, then appends a summary
001900* section to the run-control report
002000* LVTRNPRC already opened and
002100* closed - REPORT-FILE is opened
002200* EXTEND here so the two steps
002300* read as one report.  Written for
002400* the intranet dashboard screen the
002500* personnel office asked for; this
002600* program only counts what is on
002700* file at the moment it runs, it
002800* does not maintain anything.
002900*---------------------------------
003000*CHANGE LOG
003100* 10/11/07 SDW  ORIGINAL PROGRAM - SEVEN COUNTERS                 CR-1356 
003200* 10/11/07 SDW  FOR THE NEW INTRANET DASHBOARD                    CR-1356 
003300* 10/11/07 SDW  SCREEN, APPENDED TO THE RUN-CONTROL               CR-1356 
003400* 10/11/07 SDW  REPORT AS ITS OWN SECTION.                        CR-1356 
003500* 06/30/09 SDW  PENDING-MANAGERS AND APPROVED-                    CR-1401 
003600* 06/30/09 SDW  MANAGERS SPLIT OUT OF TOTAL-MANAGERS              CR-1401 
003700* 06/30/09 SDW  PER PERSONNEL OFFICE REQUEST.                     CR-1401 
003800* 04/02/13 SDW  DROPPED THE ENABLED-USER CHECK FROM               CR-1493 
003900* 04/02/13 SDW  TOTAL-EMPLOYEES - COUNT IS NOW OFF                CR-1493 
004000* 04/02/13 SDW  THE HR EXTRACT, NOT THE LOGIN TABLE.              CR-1493 
004100*---------------------------------
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     COPY "SLEMP01.CBL".
005100
005200     COPY "SLUSR01.CBL".
005300
005400     COPY "SLREQ01.CBL".
005500
005600     COPY "SLRPT01.CBL".
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100     COPY "FDEMP01.CBL".
006200
006300     COPY "FDUSR01.CBL".
006400
006500     COPY "FDREQ01.CBL".
006600
006700     COPY "FDRPT01.CBL".
006800
006900 WORKING-STORAGE SECTION.
007000
007100     COPY "WSEMP01.CBL".
007200
007300     COPY "WSUSR01.CBL".
007400
007500     COPY "WSRPT01.CBL".
007600
007700*---------------------------------
007800* end-of-file switches, standalone
007900* the way the sales-report search
008000* routines carry their found/not-
008100* found flags.
008200*---------------------------------
008300 77  EMPLOYEE-FILE-AT-END        PIC X(1) VALUE "N".
008400     88  EMPLOYEE-FILE-IS-AT-END          VALUE "Y".
008500 77  WS-USER-FILE-AT-END         PIC X(1) VALUE "N".
008600 77  REQUEST-FILE-AT-END         PIC X(1) VALUE "N".
008700     88  REQUEST-FILE-IS-AT-END           VALUE "Y".
008800
008900*---------------------------------
009000* print / page control, matching
009100* the sales-report programs.
009200*---------------------------------
009300 01  LD-PRINT-CONTROL.
009400     05  LINE-COUNT                   PIC 9(3) COMP.
009500     05  PAGE-NUMBER                  PIC 9(3) COMP.
009600     05  MAXIMUM-LINES                PIC 9(3) COMP VALUE 50.
009700
009800*---------------------------------
009900* the seven dashboard counters -
010000* these are the intranet screen's
010100* whole reason for being.  All
010200* seven print on the report and
010300* none of them touch a disk file -
010400* this program only counts.
010500*---------------------------------
010600 01  DASHBOARD-STATS.
010700     05  DSH-TOTAL-EMPLOYEES          PIC 9(7) COMP.
010800     05  DSH-TOTAL-MANAGERS           PIC 9(7) COMP.
010900     05  DSH-PENDING-MANAGERS         PIC 9(7) COMP.
011000     05  DSH-APPROVED-MANAGERS        PIC 9(7) COMP.
011100     05  DSH-PENDING-LEAVES           PIC 9(7) COMP.
011200     05  DSH-APPROVED-LEAVES          PIC 9(7) COMP.
011300     05  DSH-REJECTED-LEAVES          PIC 9(7) COMP.
011400     05  FILLER                       PIC X(10).
011500
011600*---------------------------------
011700* work field for the request-
011800* status count - LVR-STATUS comes
011900* off the file as PENDING,
012000* APPROVED, REJECTED or CANCELLED;
012100* the dashboard has no bucket for
012200* CANCELLED, so it falls through
012300* uncounted, same as an unknown
012400* code would.
012500*---------------------------------
012600 01  LD-WORK-FIELDS.
012700     05  WS-REQUEST-STATUS            PIC X(10).
012800     05  FILLER                       PIC X(10).
012900
013000 PROCEDURE DIVISION.
013100 PROGRAM-BEGIN.
013200     PERFORM OPENING-PROCEDURE.
013300     PERFORM MAIN-PROCESS.
013400     PERFORM CLOSING-PROCEDURE.
013500
013600 PROGRAM-EXIT.
013700     EXIT PROGRAM.
013800
013900 PROGRAM-DONE.
014000     STOP RUN.
014100
014200*---------------------------------
014300* opens the three source files
014400* fresh and REPORT-FILE EXTEND so
014500* this section lands after
014600* LVTRNPRC's run-control totals
014700* without disturbing them.
014800*---------------------------------
014900 OPENING-PROCEDURE.
015000     OPEN INPUT EMPLOYEE-FILE.
015100     OPEN INPUT USER-FILE.
015200     OPEN INPUT LEAVE-REQUEST-FILE.
015300     OPEN EXTEND REPORT-FILE.
015400     PERFORM INITIALIZE-COUNTERS.
015500     PERFORM START-NEW-PAGE.
015600
015700 MAIN-PROCESS.
015800     PERFORM COUNT-EMPLOYEES.
015900     PERFORM COUNT-USERS-BY-ROLE.
016000     PERFORM COUNT-LEAVE-REQUESTS.
016100
016200*---------------------------------
016300* prints the summary and closes -
016400* no rewrite step, this program
016500* changes nothing on file.
016600*---------------------------------
016700 CLOSING-PROCEDURE.
016800     PERFORM PRINT-DASHBOARD-TOTALS.
016900     PERFORM END-LAST-PAGE.
017000     CLOSE EMPLOYEE-FILE USER-FILE LEAVE-REQUEST-FILE
017100         REPORT-FILE.
017200
017300 INITIALIZE-COUNTERS.
017400     MOVE ZEROES TO DSH-TOTAL-EMPLOYEES DSH-TOTAL-MANAGERS.
017500     MOVE ZEROES TO DSH-PENDING-MANAGERS DSH-APPROVED-MANAGERS.
017600     MOVE ZEROES TO DSH-PENDING-LEAVES DSH-APPROVED-LEAVES.
017700     MOVE ZEROES TO DSH-REJECTED-LEAVES.
017800
017900*---------------------------------
018000* employee count - one pass over
018100* the HR extract, no table needed
018200* since nothing here looks an
018300* employee up by ID.
018400*---------------------------------
018500 COUNT-EMPLOYEES.
018600     MOVE "N" TO EMPLOYEE-FILE-AT-END.
018700     PERFORM READ-NEXT-EMPLOYEE-RECORD.
018800     PERFORM COUNT-ONE-EMPLOYEE
018900         UNTIL EMPLOYEE-FILE-IS-AT-END.
019000
019100 READ-NEXT-EMPLOYEE-RECORD.
019200     READ EMPLOYEE-FILE
019300         AT END MOVE "Y" TO EMPLOYEE-FILE-AT-END.
019400
019500 COUNT-ONE-EMPLOYEE.
019600     ADD 1 TO DSH-TOTAL-EMPLOYEES.
019700     PERFORM READ-NEXT-EMPLOYEE-RECORD.
019800
019900*---------------------------------
020000* manager count, split by approval
020100* state - a MANAGER role user with
020200* USR-IS-APPROVED of "Y" is on the
020300* job already, anything else is
020400* still waiting on personnel.
020500* ADMIN and EMPLOYEE role users
020600* fall through uncounted here.
020700*---------------------------------
020800 COUNT-USERS-BY-ROLE.
020900     MOVE ZEROES TO WS-USER-COUNT.
021000     MOVE "N" TO WS-USER-FILE-AT-END.
021100     PERFORM READ-NEXT-USER-RECORD.
021200     PERFORM COUNT-ONE-USER
021300         UNTIL WS-USER-FILE-AT-END = "Y".
021400
021500 READ-NEXT-USER-RECORD.
021600     READ USER-FILE
021700         AT END MOVE "Y" TO WS-USER-FILE-AT-END.
021800
021900 COUNT-ONE-USER.
022000     IF USR-ROLE = "MANAGER"
022100     ADD 1 TO DSH-TOTAL-MANAGERS
022200     IF USR-IS-APPROVED = "Y"
022300     ADD 1 TO DSH-APPROVED-MANAGERS
022400     ELSE
022500         ADD 1 TO DSH-PENDING-MANAGERS.
022600     PERFORM READ-NEXT-USER-RECORD.
022700
022800*---------------------------------
022900* request count by status - read
023000* straight through, LEAVE-REQUEST-
023100* FILE is not loaded into a table
023200* here, nothing needs to look one
023300* request up by ID.
023400*---------------------------------
023500 COUNT-LEAVE-REQUESTS.
023600     MOVE "N" TO REQUEST-FILE-AT-END.
023700     PERFORM READ-NEXT-REQUEST-RECORD.
023800     PERFORM COUNT-ONE-REQUEST
023900         UNTIL REQUEST-FILE-IS-AT-END.
024000
024100 READ-NEXT-REQUEST-RECORD.
024200     READ LEAVE-REQUEST-FILE
024300         AT END MOVE "Y" TO REQUEST-FILE-AT-END.
024400
024500 COUNT-ONE-REQUEST.
024600     MOVE LVR-STATUS TO WS-REQUEST-STATUS.
024700     IF WS-REQUEST-STATUS = "PENDING"
024800     ADD 1 TO DSH-PENDING-LEAVES
024900     ELSE
025000     IF WS-REQUEST-STATUS = "APPROVED"
025100     ADD 1 TO DSH-APPROVED-LEAVES
025200     ELSE
025300     IF WS-REQUEST-STATUS = "REJECTED"
025400         ADD 1 TO DSH-REJECTED-LEAVES.
025500     PERFORM READ-NEXT-REQUEST-RECORD.
025600
025700*---------------------------------
025800* the dashboard section itself -
025900* seven lines, one counter apiece,
026000* using the same total-line view
026100* LVTRNPRC's run-control totals
026200* use.
026300*---------------------------------
026400 PRINT-DASHBOARD-TOTALS.
026500     MOVE SPACES TO WS-PRINT-LINE.
026600     PERFORM WRITE-TO-REPORT.
026700     MOVE SPACES TO WS-PRINT-LINE.
026800     MOVE "DASHBOARD SUMMARY" TO WSH2-SUBTITLE.
026900     PERFORM WRITE-TO-REPORT.
027000     MOVE SPACES TO WS-PRINT-LINE.
027100     MOVE "TOTAL EMPLOYEES" TO WST-LABEL.
027200     MOVE DSH-TOTAL-EMPLOYEES TO WST-COUNT.
027300     PERFORM WRITE-TO-REPORT.
027400     MOVE SPACES TO WS-PRINT-LINE.
027500     MOVE "TOTAL MANAGER ACCOUNTS" TO WST-LABEL.
027600     MOVE DSH-TOTAL-MANAGERS TO WST-COUNT.
027700     PERFORM WRITE-TO-REPORT.
027800     MOVE SPACES TO WS-PRINT-LINE.
027900     MOVE "MANAGER ACCOUNTS PENDING APPROVAL" TO WST-LABEL.
028000     MOVE DSH-PENDING-MANAGERS TO WST-COUNT.
028100     PERFORM WRITE-TO-REPORT.
028200     MOVE SPACES TO WS-PRINT-LINE.
028300     MOVE "MANAGER ACCOUNTS APPROVED" TO WST-LABEL.
028400     MOVE DSH-APPROVED-MANAGERS TO WST-COUNT.
028500     PERFORM WRITE-TO-REPORT.
028600     MOVE SPACES TO WS-PRINT-LINE.
028700     MOVE "LEAVE REQUESTS PENDING" TO WST-LABEL.
028800     MOVE DSH-PENDING-LEAVES TO WST-COUNT.
028900     PERFORM WRITE-TO-REPORT.
029000     MOVE SPACES TO WS-PRINT-LINE.
029100     MOVE "LEAVE REQUESTS APPROVED" TO WST-LABEL.
029200     MOVE DSH-APPROVED-LEAVES TO WST-COUNT.
029300     PERFORM WRITE-TO-REPORT.
029400     MOVE SPACES TO WS-PRINT-LINE.
029500     MOVE "LEAVE REQUESTS REJECTED" TO WST-LABEL.
029600     MOVE DSH-REJECTED-LEAVES TO WST-COUNT.
029700     PERFORM WRITE-TO-REPORT.
029800
029900*---------------------------------
030000* print / page control, matching
030100* the sales-report programs' and
030200* LVTRNPRC's own paragraph names
030300* and logic.
030400*---------------------------------
030500 WRITE-TO-REPORT.
030600     WRITE REPORT-RECORD FROM WS-PRINT-LINE.
030700     ADD 1 TO LINE-COUNT.
030800
030900 START-NEW-PAGE.
031000     ADD 1 TO PAGE-NUMBER.
031100     MOVE ZEROES TO LINE-COUNT.
031200     MOVE SPACES TO WS-PRINT-LINE.
031300     MOVE "LEAVE TRANSACTION PROCESSOR - RUN CONTROL REPORT" TO
031400         WSH1-TITLE.
031500     PERFORM WRITE-TO-REPORT.
031600     MOVE SPACES TO WS-PRINT-LINE.
031700     PERFORM WRITE-TO-REPORT.
031800
031900 START-NEXT-PAGE.
032000     PERFORM END-LAST-PAGE.
032100     PERFORM START-NEW-PAGE.
032200
032300 END-LAST-PAGE.
032400     IF PAGE-NUMBER > 0
032500         PERFORM FORM-FEED.
032600     MOVE ZEROES TO LINE-COUNT.
032700
032800 FORM-FEED.
032900     WRITE REPORT-RECORD FROM WS-PRINT-LINE
033000         BEFORE ADVANCING PAGE.
033100
