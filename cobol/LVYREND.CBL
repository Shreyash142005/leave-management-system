000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LVYREND.
000300 AUTHOR. R J HALVORSEN.
000400 INSTALLATION.
000500 DATE-WRITTEN. 12/09/86.
000600 DATE-COMPILED.
000700 SECURITY. NONE
000800*---------------------------------
000900* LVYREND - LEAVE BALANCE YEAR-END
001000* PROCESSING.
001100* 
001200* Companion run to LVTRNPRC, run
001300* once a year after December's
001400* transactions are in.  Reads the
001500* CARRY-FWD and ENCASH records off
001600* the driver transaction file
001700* (everything else on that file
001800* belongs to the other three
001900* programs and is skipped here).
002000* CARRY-FWD moves up to 12.0 days
002100* of an employee's unused balance
002200* into next year's entitlement;
002300* ENCASH reports up to 10.0 days
002400* for payout through payroll and
002500* leaves the balance itself alone.
002600* Either way the closing year's
002700* record is stamped so this can
002800* only happen once per employee
002900* per year.
003000*---------------------------------
003100*CHANGE LOG
003200* 12/09/86 RJH  ORIGINAL PROGRAM - CARRIES UNUSED                 CR-0448 
003300* 12/09/86 RJH  LEAVE FORWARD AT CALENDAR YEAR END                CR-0448 
003400* 12/09/86 RJH  PER PERSONNEL POLICY MANUAL SEC 4.                CR-0448 
003500* 11/03/88 TLK  ENCASHMENT ACTION ADDED - PAYROLL                 CR-0563 
003600* 11/03/88 TLK  NOW BUYS BACK UNUSED LEAVE INSTEAD                CR-0563 
003700* 11/03/88 TLK  OF FORCING IT ALL TO CARRY FORWARD.               CR-0563 
003800* 02/14/90 TLK  ONCE-ONLY CHECK ADDED - A SECOND                  CR-0644 
003900* 02/14/90 TLK  YEAR-END RUN WAS DOUBLING THE CARRY               CR-0644 
004000* 02/14/90 TLK  FORWARD FOR A FEW EMPLOYEES.                      CR-0644 
004100* 08/19/98 PJS  Y2K - BAL-YEAR AND THE NEXT-YEAR                  CR-0958 
004200* 08/19/98 PJS  LOOKUP BOTH CARRY THE FULL CENTURY.               CR-0958 
004300* 04/02/13 SDW  CARRY-FORWARD CAP LOWERED FROM 15.0               CR-1492 
004400* 04/02/13 SDW  TO 12.0 DAYS PER REVISED POLICY.                  CR-1492 
004500*---------------------------------
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400     COPY "SLBAL01.CBL".
005500
005600     COPY "SLTXN01.CBL".
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100     COPY "FDBAL01.CBL".
006200
006300     COPY "FDTXN01.CBL".
006400
006500 WORKING-STORAGE SECTION.
006600
006700     COPY "WSDTE01.CBL".
006800
006900     COPY "WSBAL01.CBL".
007000
007100*---------------------------------
007200* end-of-file and lookup switches,
007300* standalone.
007400*---------------------------------
007500 77  TXN-FILE-AT-END              PIC X(1) VALUE "N".
007600     88  TXN-FILE-IS-AT-END             VALUE "Y".
007700 77  BALANCE-FILE-AT-END          PIC X(1) VALUE "N".
007800 77  WS-FOUND-SW                  PIC X(1).
007900     88  WS-ROW-WAS-FOUND               VALUE "Y".
008000 77  WS-CLOSING-YEAR-IDX          PIC 9(5) COMP.
008100
008200*---------------------------------
008300* run totals for the console
008400* message at end of run.
008500*---------------------------------
008600 01  LY-COUNTERS.
008700     05  CTR-READ                     PIC 9(5) COMP.
008800     05  CTR-CARRIED                  PIC 9(5) COMP.
008900     05  CTR-ENCASHED                 PIC 9(5) COMP.
009000     05  CTR-DECLINED                 PIC 9(5) COMP.
009100     05  WS-GRAND-ENCASH-DAYS         PIC S9(5)V9(1).
009200     05  FILLER                       PIC X(10).
009300
009400*---------------------------------
009500* work fields for one transaction
009600*---------------------------------
009700 01  LY-WORK-FIELDS.
009800     05  WS-TARGET-EMP-ID             PIC 9(9).
009900     05  WS-TARGET-YEAR               PIC 9(4).
010000     05  WS-NEXT-YEAR                 PIC 9(4).
010100     05  WS-CENTURY-WORK              PIC 9(2).
010200     05  WS-CARRY-DAYS                PIC 9(3)V9(1).
010300     05  WS-ENCASH-DAYS               PIC 9(3)V9(1).
010400     05  FILLER                       PIC X(10).
010500
010600 PROCEDURE DIVISION.
010700 PROGRAM-BEGIN.
010800     PERFORM OPENING-PROCEDURE.
010900     PERFORM MAIN-PROCESS.
011000     PERFORM CLOSING-PROCEDURE.
011100
011200 PROGRAM-EXIT.
011300     EXIT PROGRAM.
011400
011500 PROGRAM-DONE.
011600     STOP RUN.
011700
011800*---------------------------------
011900* opens the balance file long
012000* enough to load the table, then
012100* the driver transaction file,
012200* windows the run date and primes
012300* the read.
012400*---------------------------------
012500 OPENING-PROCEDURE.
012600     OPEN INPUT BALANCE-FILE.
012700     OPEN INPUT LEAVE-TXN-FILE.
012800     PERFORM WINDOW-THE-RUN-DATE.
012900     PERFORM LOAD-BALANCE-TABLE.
013000     PERFORM INITIALIZE-COUNTERS.
013100     PERFORM READ-FIRST-TXN-RECORD.
013200
013300 MAIN-PROCESS.
013400     PERFORM PROCESS-ONE-TRANSACTION
013500         UNTIL TXN-FILE-IS-AT-END.
013600
013700*---------------------------------
013800* rewrites the balance file whole
013900* and prints the run totals,
014000* including the grand encashment
014100* figure payroll picks up off the
014200* console log.
014300*---------------------------------
014400 CLOSING-PROCEDURE.
014500     CLOSE LEAVE-TXN-FILE.
014600     CLOSE BALANCE-FILE.
014700     PERFORM REWRITE-BALANCE-FILE.
014800     DISPLAY "LVYREND - YEAR-END PROCESSING RUN COMPLETE".
014900     DISPLAY "TRANSACTIONS READ    - " CTR-READ.
015000     DISPLAY "CARRY-FORWARDS DONE  - " CTR-CARRIED.
015100     DISPLAY "ENCASHMENTS DONE     - " CTR-ENCASHED.
015200     DISPLAY "TRANSACTIONS DECLINED- " CTR-DECLINED.
015300     DISPLAY "GRAND ENCASHMENT DAYS- " WS-GRAND-ENCASH-DAYS.
015400
015500 INITIALIZE-COUNTERS.
015600     MOVE ZEROES TO CTR-READ CTR-CARRIED CTR-ENCASHED CTR-DECLINED.
015700     MOVE ZEROES TO WS-GRAND-ENCASH-DAYS.
015800
015900*---------------------------------
016000* Y2K - same century-window rule
016100* LVTRNPRC uses for its run date.
016200*---------------------------------
016300 WINDOW-THE-RUN-DATE.
016400     ACCEPT WS-TODAY-RAW-6 FROM DATE.
016500     IF WS-TODAY-YY > 90
016600         MOVE 19 TO WS-CENTURY-WORK
016700     ELSE
016800         MOVE 20 TO WS-CENTURY-WORK.
016900     COMPUTE WS-RUN-CCYY = WS-CENTURY-WORK * 100 + WS-TODAY-YY.
017000     MOVE WS-TODAY-MM TO WS-RUN-MM.
017100     MOVE WS-TODAY-DD TO WS-RUN-DD.
017200
017300*---------------------------------
017400* balance table load - BALANCE-
017500* FILE arrives sorted by EMP-ID
017600* within YEAR from LVTRNPRC's last
017700* rewrite.
017800*---------------------------------
017900 LOAD-BALANCE-TABLE.
018000     MOVE ZEROES TO WS-BALANCE-COUNT.
018100     MOVE "N" TO BALANCE-FILE-AT-END.
018200     PERFORM READ-NEXT-BALANCE-RECORD.
018300     PERFORM LOAD-ONE-BALANCE
018400         UNTIL BALANCE-FILE-AT-END = "Y".
018500
018600 READ-NEXT-BALANCE-RECORD.
018700     READ BALANCE-FILE
018800         AT END MOVE "Y" TO BALANCE-FILE-AT-END.
018900
019000 LOAD-ONE-BALANCE.
019100     ADD 1 TO WS-BALANCE-COUNT.
019200     SET WS-BALANCE-IDX TO WS-BALANCE-COUNT.
019300     MOVE BAL-EMP-ID TO WS-BAL-EMP-ID(WS-BALANCE-IDX).
019400     MOVE BAL-YEAR TO WS-BAL-YEAR(WS-BALANCE-IDX).
019500     MOVE BAL-TOTAL-ENTITLEMENT TO
019600         WS-BAL-TOTAL-ENTITLEMENT(WS-BALANCE-IDX).
019700     MOVE BAL-USED-LEAVES TO
019800         WS-BAL-USED-LEAVES(WS-BALANCE-IDX).
019900     MOVE BAL-REMAINING-LEAVES TO
020000         WS-BAL-REMAINING-LEAVES(WS-BALANCE-IDX).
020100     MOVE BAL-CARRIED-FORWARD TO
020200         WS-BAL-CARRIED-FORWARD(WS-BALANCE-IDX).
020300     MOVE BAL-YEAR-END-ACTION TO
020400         WS-BAL-YEAR-END-ACTION(WS-BALANCE-IDX).
020500     MOVE BAL-YEAR-END-DATE TO
020600         WS-BAL-YEAR-END-DATE(WS-BALANCE-IDX).
020700     MOVE "N" TO WS-BAL-CHANGED-SW(WS-BALANCE-IDX).
020800     PERFORM READ-NEXT-BALANCE-RECORD.
020900
021000*---------------------------------
021100* one transaction, one pass -
021200* LMY-ACTION-CODE says which of
021300* the two year-end actions this
021400* record carries.  Anything else
021500* on this file belongs to
021600* LVTRNPRC, LVHOLMNT or LVMGRAPR
021700* and is skipped here.
021800*---------------------------------
021900 PROCESS-ONE-TRANSACTION.
022000     ADD 1 TO CTR-READ.
022100     IF LMY-ACTION-CODE = "CARRY-FWD"
022200         PERFORM CARRY-FORWARD-LEAVE
022300     ELSE
022400     IF LMY-ACTION-CODE = "ENCASH"
022500         PERFORM ENCASH-LEAVE.
022600     PERFORM READ-NEXT-TXN-RECORD.
022700
022800 READ-FIRST-TXN-RECORD.
022900     PERFORM READ-NEXT-TXN-RECORD.
023000
023100 READ-NEXT-TXN-RECORD.
023200     READ LEAVE-TXN-FILE
023300         AT END MOVE "Y" TO TXN-FILE-AT-END.
023400
023500 LOOKUP-BALANCE.
023600     MOVE "N" TO WS-FOUND-SW.
023700     SET WS-BALANCE-IDX TO 1.
023800     SEARCH WS-BALANCE-ENTRY
023900         AT END
024000             MOVE "N" TO WS-FOUND-SW
024100         WHEN WS-BAL-EMP-ID(WS-BALANCE-IDX) = WS-TARGET-EMP-ID
024200         AND WS-BAL-YEAR(WS-BALANCE-IDX) = WS-TARGET-YEAR
024300             MOVE "Y" TO WS-FOUND-SW.
024400
024500*---------------------------------
024600* adds a fresh default-entitlement
024700* row the first time a given
024800* employee/year has no balance
024900* record yet - CARRY-FORWARD-LEAVE
025000* needs this for the next-year row
025100* it is about to update.
025200*---------------------------------
025300 FIND-OR-CREATE-BALANCE.
025400     PERFORM LOOKUP-BALANCE.
025500     IF NOT WS-ROW-WAS-FOUND
025600         ADD 1 TO WS-BALANCE-COUNT
025700         SET WS-BALANCE-IDX TO WS-BALANCE-COUNT
025800         MOVE WS-TARGET-EMP-ID TO WS-BAL-EMP-ID(WS-BALANCE-IDX)
025900         MOVE WS-TARGET-YEAR TO WS-BAL-YEAR(WS-BALANCE-IDX)
026000         MOVE 24.0 TO WS-BAL-TOTAL-ENTITLEMENT(WS-BALANCE-IDX)
026100         MOVE 0.0 TO WS-BAL-USED-LEAVES(WS-BALANCE-IDX)
026200         MOVE 24.0 TO WS-BAL-REMAINING-LEAVES(WS-BALANCE-IDX)
026300         MOVE 0.0 TO WS-BAL-CARRIED-FORWARD(WS-BALANCE-IDX)
026400         MOVE SPACES TO WS-BAL-YEAR-END-ACTION(WS-BALANCE-IDX)
026500         MOVE ZEROES TO WS-BAL-YEAR-END-DATE(WS-BALANCE-IDX)
026600         MOVE "Y" TO WS-BAL-CHANGED-SW(WS-BALANCE-IDX).
026700
026800*---------------------------------
026900* once-only guard - a closing-year
027000* record that already carries an
027100* action word has already been
027200* through year-end and is not
027300* touched again.  See CR-0644.
027400*---------------------------------
027500 CARRY-FORWARD-LEAVE.
027600     MOVE LMY-EMP-ID TO WS-TARGET-EMP-ID.
027700     MOVE LMY-TARGET-YEAR TO WS-TARGET-YEAR.
027800     PERFORM LOOKUP-BALANCE.
027900     IF WS-ROW-WAS-FOUND
028000     IF WS-BAL-YEAR-END-ACTION(WS-BALANCE-IDX) = SPACES
028100         PERFORM COMPUTE-CARRY-DAYS
028200         SET WS-CLOSING-YEAR-IDX TO WS-BALANCE-IDX
028300         PERFORM APPLY-CARRY-TO-NEXT-YEAR
028400         MOVE "CARRY_FORWARD" TO
028500         WS-BAL-YEAR-END-ACTION(WS-CLOSING-YEAR-IDX)
028600         MOVE WS-RUN-DATE-8 TO
028700         WS-BAL-YEAR-END-DATE(WS-CLOSING-YEAR-IDX)
028800         MOVE "Y" TO WS-BAL-CHANGED-SW(WS-CLOSING-YEAR-IDX)
028900         ADD 1 TO CTR-CARRIED
029000     ELSE
029100         DISPLAY "LVYREND - DECLINED, ALREADY PROCESSED - "
029200         LMY-EMP-ID
029300         ADD 1 TO CTR-DECLINED
029400     ELSE
029500         DISPLAY "LVYREND - DECLINED, NO BALANCE RECORD - "
029600         LMY-EMP-ID
029700         ADD 1 TO CTR-DECLINED.
029800
029900*---------------------------------
030000* carry is capped at 12.0 days per
030100* CR-1492 - WS-BALANCE-IDX still
030200* points at the closing-year row
030300* when this returns.
030400*---------------------------------
030500 COMPUTE-CARRY-DAYS.
030600     IF WS-BAL-REMAINING-LEAVES(WS-BALANCE-IDX) > 12.0
030700         MOVE 12.0 TO WS-CARRY-DAYS
030800     ELSE
030900         MOVE WS-BAL-REMAINING-LEAVES(WS-BALANCE-IDX)
031000         TO WS-CARRY-DAYS.
031100
031200*---------------------------------
031300* finds or creates next year's row
031400* and folds the carry into its
031500* entitlement.  WS-BALANCE-IDX is
031600* repointed here, so the caller
031700* saved the closing-year index in
031800* WS-CLOSING-YEAR-IDX beforehand.
031900*---------------------------------
032000 APPLY-CARRY-TO-NEXT-YEAR.
032100     COMPUTE WS-NEXT-YEAR = WS-TARGET-YEAR + 1.
032200     MOVE WS-NEXT-YEAR TO WS-TARGET-YEAR.
032300     PERFORM FIND-OR-CREATE-BALANCE.
032400     MOVE WS-CARRY-DAYS TO WS-BAL-CARRIED-FORWARD(WS-BALANCE-IDX).
032500     COMPUTE WS-BAL-TOTAL-ENTITLEMENT(WS-BALANCE-IDX) =
032600         24.0 + WS-CARRY-DAYS.
032700     COMPUTE WS-BAL-REMAINING-LEAVES(WS-BALANCE-IDX) =
032800         WS-BAL-TOTAL-ENTITLEMENT(WS-BALANCE-IDX) -
032900         WS-BAL-USED-LEAVES(WS-BALANCE-IDX).
033000     MOVE "Y" TO WS-BAL-CHANGED-SW(WS-BALANCE-IDX).
033100
033200*---------------------------------
033300* encashment is capped at 10.0
033400* days and paid out through
033500* payroll, not through this
033600* program - the balance record
033700* only remembers that the action
033800* happened and when.  Remaining/
033900* used are left exactly as they
034000* stood at year end.
034100*---------------------------------
034200 ENCASH-LEAVE.
034300     MOVE LMY-EMP-ID TO WS-TARGET-EMP-ID.
034400     MOVE LMY-TARGET-YEAR TO WS-TARGET-YEAR.
034500     PERFORM LOOKUP-BALANCE.
034600     IF WS-ROW-WAS-FOUND
034700     IF WS-BAL-YEAR-END-ACTION(WS-BALANCE-IDX) = SPACES
034800         PERFORM COMPUTE-ENCASH-DAYS
034900         MOVE "ENCASHMENT" TO
035000         WS-BAL-YEAR-END-ACTION(WS-BALANCE-IDX)
035100         MOVE WS-RUN-DATE-8 TO
035200         WS-BAL-YEAR-END-DATE(WS-BALANCE-IDX)
035300         MOVE "Y" TO WS-BAL-CHANGED-SW(WS-BALANCE-IDX)
035400         ADD WS-ENCASH-DAYS TO WS-GRAND-ENCASH-DAYS
035500         ADD 1 TO CTR-ENCASHED
035600         DISPLAY "LVYREND - ENCASH " WS-ENCASH-DAYS
035700         " DAYS FOR EMPLOYEE " LMY-EMP-ID
035800     ELSE
035900         DISPLAY "LVYREND - DECLINED, ALREADY PROCESSED - "
036000         LMY-EMP-ID
036100         ADD 1 TO CTR-DECLINED
036200     ELSE
036300         DISPLAY "LVYREND - DECLINED, NO BALANCE RECORD - "
036400         LMY-EMP-ID
036500         ADD 1 TO CTR-DECLINED.
036600
036700 COMPUTE-ENCASH-DAYS.
036800     IF WS-BAL-REMAINING-LEAVES(WS-BALANCE-IDX) > 10.0
036900         MOVE 10.0 TO WS-ENCASH-DAYS
037000     ELSE
037100         MOVE WS-BAL-REMAINING-LEAVES(WS-BALANCE-IDX)
037200         TO WS-ENCASH-DAYS.
037300
037400*---------------------------------
037500* rewrites BALANCE-FILE whole in
037600* table order - rows never
037700* touched this run go back out
037800* unchanged; rows CARRY-FORWARD-
037900* LEAVE, APPLY-CARRY-TO-NEXT-YEAR
038000* or ENCASH-LEAVE touched carry
038100* the new figures.
038200*---------------------------------
038300 REWRITE-BALANCE-FILE.
038400     OPEN OUTPUT BALANCE-FILE.
038500     PERFORM WRITE-ONE-BALANCE-ROW
038600         VARYING WS-BALANCE-IDX FROM 1 BY 1
038700         UNTIL WS-BALANCE-IDX > WS-BALANCE-COUNT.
038800     CLOSE BALANCE-FILE.
038900
039000 WRITE-ONE-BALANCE-ROW.
039100     MOVE WS-BAL-EMP-ID(WS-BALANCE-IDX) TO BAL-EMP-ID.
039200     MOVE WS-BAL-YEAR(WS-BALANCE-IDX) TO BAL-YEAR.
039300     MOVE WS-BAL-TOTAL-ENTITLEMENT(WS-BALANCE-IDX) TO
039400         BAL-TOTAL-ENTITLEMENT.
039500     MOVE WS-BAL-USED-LEAVES(WS-BALANCE-IDX) TO BAL-USED-LEAVES.
039600     MOVE WS-BAL-REMAINING-LEAVES(WS-BALANCE-IDX) TO
039700         BAL-REMAINING-LEAVES.
039800     MOVE WS-BAL-CARRIED-FORWARD(WS-BALANCE-IDX) TO
039900         BAL-CARRIED-FORWARD.
040000     MOVE WS-BAL-YEAR-END-ACTION(WS-BALANCE-IDX) TO
040100         BAL-YEAR-END-ACTION.
040200     MOVE WS-BAL-YEAR-END-DATE(WS-BALANCE-IDX) TO BAL-YEAR-END-DATE.
040300     WRITE BALANCE-RECORD.
040400
