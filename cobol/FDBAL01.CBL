000100*---------------------------------
000200* FDBAL01 - annual leave balance
000300* record.  58 bytes, one row per
000400* employee per calendar year.
000500* Keyed by BAL-EMP-ID + BAL-YEAR,
000600* held as an in-memory table -
000700* see WSBAL01.
000800*---------------------------------
000900 FD  BALANCE-FILE
001000     LABEL RECORDS ARE STANDARD.
001100 01  BALANCE-RECORD.
001200     05  BAL-EMP-ID                   PIC 9(9).
001300     05  BAL-YEAR                     PIC 9(4).
001400     05  BAL-TOTAL-ENTITLEMENT        PIC 9(3)V9(1).
001500     05  BAL-USED-LEAVES              PIC 9(3)V9(1).
001600     05  BAL-REMAINING-LEAVES         PIC 9(3)V9(1).
001700     05  BAL-CARRIED-FORWARD          PIC 9(3)V9(1).
001800     05  BAL-YEAR-END-ACTION          PIC X(15).
001900     05  BAL-YEAR-END-DATE            PIC 9(8).
002000     05  FILLER                       PIC X(6).
