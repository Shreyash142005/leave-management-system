000100*---------------------------------
000200* FDHOL01 - festival holiday record.
000300* 60 bytes.  Sorted by HOL-DATE,
000400* one entry per unique date.
000500* Maintained by LVHOLMNT.
000600*---------------------------------
000700 FD  HOLIDAY-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  HOLIDAY-RECORD.
001000     05  HOL-ID                       PIC 9(9).
001100     05  HOL-NAME                     PIC X(30).
001200     05  HOL-DATE                     PIC 9(8).
001300     05  HOL-YEAR                     PIC 9(4).
001400     05  FILLER                       PIC X(9).
