000100*---------------------------------
000200* FDRPT01 - run-control / dashboard
000300* report.  132 print positions.
000400* LVTRNPRC opens this OUTPUT and
000500* writes the run-control section;
000600* LVDASHST opens it EXTEND and
000700* appends the dashboard section -
000800* the two are steps of one job.
000900*---------------------------------
001000 FD  REPORT-FILE
001100     LABEL RECORDS ARE OMITTED.
001200 01  REPORT-RECORD                PIC X(132).
