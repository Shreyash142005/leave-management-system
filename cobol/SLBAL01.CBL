000100*---------------------------------
000200* SLBAL01 - FILE-CONTROL entry for
000300* the leave balance file.  Read
000400* old / written new by LVTRNPRC
000500* and LVYREND.
000600*---------------------------------
000700     SELECT BALANCE-FILE
000800         ASSIGN TO "LVBALANC"
000900         ORGANIZATION IS LINE SEQUENTIAL.
