000100*---------------------------------
000200* WSBAL01 - leave balance table,
000300* one entry per employee per year.
000400* Loaded from BALANCE-FILE, updated
000500* in place as transactions are
000600* applied, rewritten whole at the
000700* end of the run.
000800*---------------------------------
000900 01  WS-BALANCE-TABLE-AREA.
001000     05  WS-BALANCE-COUNT             PIC 9(5) COMP.
001100     05  WS-BALANCE-ENTRY OCCURS 5000 TIMES
001200         INDEXED BY WS-BALANCE-IDX.
001300         10  WS-BAL-EMP-ID              PIC 9(9).
001400         10  WS-BAL-YEAR                PIC 9(4).
001500         10  WS-BAL-TOTAL-ENTITLEMENT   PIC 9(3)V9(1).
001600         10  WS-BAL-USED-LEAVES         PIC 9(3)V9(1).
001700         10  WS-BAL-REMAINING-LEAVES    PIC 9(3)V9(1).
001800         10  WS-BAL-CARRIED-FORWARD     PIC 9(3)V9(1).
001900         10  WS-BAL-YEAR-END-ACTION     PIC X(15).
002000         10  WS-BAL-YEAR-END-DATE       PIC 9(8).
002100         10  WS-BAL-CHANGED-SW          PIC X(1).
002200             88  WS-BAL-WAS-CHANGED           VALUE "Y".
002300     05  FILLER                       PIC X(20).
