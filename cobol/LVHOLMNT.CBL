000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LVHOLMNT.
000300 AUTHOR. R J HALVORSEN.
000400 INSTALLATION.
000500 DATE-WRITTEN. 07/15/86.
000600 DATE-COMPILED.
000700 SECURITY. NONE
000800*---------------------------------
000900* LVHOLMNT - FESTIVAL HOLIDAY
001000* MAINTENANCE.
001100* 
001200* Companion run to LVTRNPRC.  Reads
001300* the ADD-HOLIDAY and DEL-HOLIDAY
001400* records off the same driver
001500* transaction file (everything else
001600* on that file belongs to the other
001700* four programs and is skipped
001800* here), maintains the festival
001900* holiday table in memory and
002000* rewrites HOLIDAY-FILE whole at
002100* the end of the run.  A duplicate
002200* date on ADD or a date not on file
002300* on DELETE is rejected and logged
002400* to the console - this file is
002500* small enough that operations
002600* reviews the run log by eye.
002700*---------------------------------
002800*CHANGE LOG
002900* 07/15/86 RJH  ORIGINAL PROGRAM - MAINTAINS THE                  CR-0415 
003000* 07/15/86 RJH  FESTIVAL HOLIDAY FILE FOR LVTRNPRC.               CR-0415 
003100* 11/03/88 TLK  DUPLICATE DATE CHECK ADDED ON ADD                 CR-0561 
003200* 11/03/88 TLK  PER PERSONNEL DEPT INPUT ERROR.                   CR-0561 
003300* 02/14/90 TLK  ADDED HOL-YEAR FIELD SO A HOLIDAY                 CR-0642 
003400* 02/14/90 TLK  CAN BE RETIRED YEAR BY YEAR.                      CR-0642 
003500* 08/19/98 PJS  Y2K - HOL-YEAR NOW CARRIES ALL 4                  CR-0956 
003600* 08/19/98 PJS  DIGITS ON FILE AND ON REPORT.                     CR-0956 
003700* 03/22/01 KEV  SOFT-DELETE FLAG ADDED SO A REMOVED               CR-1081 
003800* 03/22/01 KEV  DATE DOES NOT SHIFT THE TABLE.                    CR-1081 
003900* 04/02/13 SDW  REJECTED-TRANSACTION COUNT ADDED TO               CR-1490 
004000* 04/02/13 SDW  THE END-OF-RUN CONSOLE MESSAGE.                   CR-1490 
004100*---------------------------------
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     COPY "SLHOL01.CBL".
005100
005200     COPY "SLTXN01.CBL".
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700     COPY "FDHOL01.CBL".
005800
005900     COPY "FDTXN01.CBL".
006000
006100 WORKING-STORAGE SECTION.
006200
006300     COPY "WSDTE01.CBL".
006400
006500     COPY "WSHOL01.CBL".
006600
006700*---------------------------------
006800* end-of-file switches, standalone
006900* the way the maintenance programs
007000* in this shop carry their record-
007100* found and end-of-file flags.
007200*---------------------------------
007300 77  TXN-FILE-AT-END              PIC X(1) VALUE "N".
007400     88  TXN-FILE-IS-AT-END             VALUE "Y".
007500 77  HOLIDAY-FILE-AT-END          PIC X(1) VALUE "N".
007600 77  WS-FOUND-SW                  PIC X(1).
007700     88  WS-ROW-WAS-FOUND               VALUE "Y".
007800
007900*---------------------------------
008000* run totals for the console
008100* message at end of run - all COMP
008200* the way LVTRNPRC counts, though
008300* this table never gets remotely
008400* as large as the leave request
008500* file does.
008600*---------------------------------
008700 01  LH-COUNTERS.
008800     05  CTR-READ                     PIC 9(5) COMP.
008900     05  CTR-ADDED                    PIC 9(5) COMP.
009000     05  CTR-DELETED                  PIC 9(5) COMP.
009100     05  CTR-REJECTED                 PIC 9(5) COMP.
009200     05  CTR-NEXT-HOL-ID              PIC 9(9) COMP.
009300     05  FILLER                       PIC X(10).
009400
009500*---------------------------------
009600* work fields for one transaction
009700*---------------------------------
009800 01  LH-WORK-FIELDS.
009900     05  WS-TARGET-HOL-DATE           PIC 9(8).
010000     05  WS-MAX-HOL-ID-SEEN           PIC 9(9) COMP.
010100     05  FILLER                       PIC X(10).
010200
010300 PROCEDURE DIVISION.
010400 PROGRAM-BEGIN.
010500     PERFORM OPENING-PROCEDURE.
010600     PERFORM MAIN-PROCESS.
010700     PERFORM CLOSING-PROCEDURE.
010800
010900 PROGRAM-EXIT.
011000     EXIT PROGRAM.
011100
011200 PROGRAM-DONE.
011300     STOP RUN.
011400
011500*---------------------------------
011600* opens the holiday file long
011700* enough to load the table, then
011800* the driver transaction file, and
011900* primes the read.
012000*---------------------------------
012100 OPENING-PROCEDURE.
012200     OPEN INPUT HOLIDAY-FILE.
012300     OPEN INPUT LEAVE-TXN-FILE.
012400     PERFORM LOAD-HOLIDAY-TABLE.
012500     PERFORM FIND-NEXT-HOLIDAY-ID.
012600     PERFORM INITIALIZE-COUNTERS.
012700     PERFORM READ-FIRST-TXN-RECORD.
012800
012900 MAIN-PROCESS.
013000     PERFORM PROCESS-ONE-TRANSACTION
013100         UNTIL TXN-FILE-IS-AT-END.
013200
013300*---------------------------------
013400* rewrites the holiday file whole
013500* and prints the run totals to the
013600* console - operations reviews
013700* this log the same way they watch
013800* the sales-report job log.
013900*---------------------------------
014000 CLOSING-PROCEDURE.
014100     PERFORM REWRITE-HOLIDAY-FILE.
014200     CLOSE LEAVE-TXN-FILE.
014300     DISPLAY "LVHOLMNT - HOLIDAY MAINTENANCE RUN COMPLETE".
014400     DISPLAY "TRANSACTIONS READ    - " CTR-READ.
014500     DISPLAY "HOLIDAYS ADDED       - " CTR-ADDED.
014600     DISPLAY "HOLIDAYS DELETED     - " CTR-DELETED.
014700     DISPLAY "TRANSACTIONS REJECTED- " CTR-REJECTED.
014800
014900 INITIALIZE-COUNTERS.
015000     MOVE ZEROES TO CTR-READ CTR-ADDED CTR-DELETED CTR-REJECTED.
015100
015200*---------------------------------
015300* holiday table load - HOLIDAY-
015400* FILE arrives sorted by HOL-DATE
015500* from the last time this program
015600* ran.
015700*---------------------------------
015800 LOAD-HOLIDAY-TABLE.
015900     MOVE ZEROES TO WS-HOLIDAY-COUNT.
016000     MOVE "N" TO HOLIDAY-FILE-AT-END.
016100     PERFORM READ-NEXT-HOLIDAY-RECORD.
016200     PERFORM LOAD-ONE-HOLIDAY
016300         UNTIL HOLIDAY-FILE-AT-END = "Y".
016400
016500 READ-NEXT-HOLIDAY-RECORD.
016600     READ HOLIDAY-FILE
016700         AT END MOVE "Y" TO HOLIDAY-FILE-AT-END.
016800
016900 LOAD-ONE-HOLIDAY.
017000     ADD 1 TO WS-HOLIDAY-COUNT.
017100     SET WS-HOLIDAY-IDX TO WS-HOLIDAY-COUNT.
017200     MOVE HOL-ID TO WS-HOL-ID(WS-HOLIDAY-IDX).
017300     MOVE HOL-NAME TO WS-HOL-NAME(WS-HOLIDAY-IDX).
017400     MOVE HOL-DATE TO WS-HOL-DATE(WS-HOLIDAY-IDX).
017500     MOVE HOL-YEAR TO WS-HOL-YEAR(WS-HOLIDAY-IDX).
017600     MOVE "N" TO WS-HOL-DELETED-SW(WS-HOLIDAY-IDX).
017700     PERFORM READ-NEXT-HOLIDAY-RECORD.
017800
017900*---------------------------------
018000* HOL-ID is assigned by us, not by
018100* the transaction, so a new add
018200* never collides with a row
018300* already on file - walks the
018400* table once at start of run to
018500* find the high-water mark.
018600*---------------------------------
018700 FIND-NEXT-HOLIDAY-ID.
018800     MOVE ZEROES TO WS-MAX-HOL-ID-SEEN.
018900     SET WS-HOLIDAY-IDX TO 1.
019000     PERFORM CHECK-ONE-ID-FOR-MAX
019100         VARYING WS-HOLIDAY-IDX FROM 1 BY 1
019200         UNTIL WS-HOLIDAY-IDX > WS-HOLIDAY-COUNT.
019300     COMPUTE CTR-NEXT-HOL-ID = WS-MAX-HOL-ID-SEEN + 1.
019400
019500 CHECK-ONE-ID-FOR-MAX.
019600     IF WS-HOL-ID(WS-HOLIDAY-IDX) > WS-MAX-HOL-ID-SEEN
019700         MOVE WS-HOL-ID(WS-HOLIDAY-IDX) TO WS-MAX-HOL-ID-SEEN.
019800
019900*---------------------------------
020000* one transaction, one pass -
020100* LHA-ACTION-CODE says which of
020200* the two holiday actions this
020300* record carries.  Anything else
020400* on this file belongs to
020500* LVTRNPRC, LVMGRAPR or LVYREND
020600* and is skipped here.
020700*---------------------------------
020800 PROCESS-ONE-TRANSACTION.
020900     ADD 1 TO CTR-READ.
021000     IF LHA-ACTION-CODE = "ADD-HOLIDAY"
021100         PERFORM ADD-ONE-HOLIDAY
021200     ELSE
021300     IF LHA-ACTION-CODE = "DEL-HOLIDAY"
021400         PERFORM DELETE-ONE-HOLIDAY.
021500     PERFORM READ-NEXT-TXN-RECORD.
021600
021700 READ-FIRST-TXN-RECORD.
021800     PERFORM READ-NEXT-TXN-RECORD.
021900
022000 READ-NEXT-TXN-RECORD.
022100     READ LEAVE-TXN-FILE
022200         AT END MOVE "Y" TO TXN-FILE-AT-END.
022300
022400*---------------------------------
022500* matches a live (non-deleted) row
022600* by date.  Retired rows still
022700* occupy a table slot but are
022800* invisible to this search, so a
022900* date once deleted can be re-
023000* added under a fresh HOL-ID.
023100*---------------------------------
023200 LOOKUP-HOLIDAY-BY-DATE.
023300     MOVE "N" TO WS-FOUND-SW.
023400     SET WS-HOLIDAY-IDX TO 1.
023500     SEARCH WS-HOLIDAY-ENTRY
023600         AT END
023700             MOVE "N" TO WS-FOUND-SW
023800         WHEN WS-HOL-DATE(WS-HOLIDAY-IDX) = WS-TARGET-HOL-DATE
023900         AND NOT WS-HOL-IS-DELETED(WS-HOLIDAY-IDX)
024000             MOVE "Y" TO WS-FOUND-SW.
024100
024200*---------------------------------
024300* rejects a duplicate date, adds
024400* the row under the next holiday
024500* id otherwise.  HOL-YEAR is
024600* carried separately from the
024700* date so a holiday can be
024800* retired a year at a time without
024900* unpicking the 8-digit date.
025000*---------------------------------
025100 ADD-ONE-HOLIDAY.
025200     MOVE LHA-HOL-DATE TO WS-TARGET-HOL-DATE.
025300     PERFORM LOOKUP-HOLIDAY-BY-DATE.
025400     IF WS-ROW-WAS-FOUND
025500         DISPLAY "LVHOLMNT - REJECTED, DUPLICATE DATE - "
025600         LHA-HOL-DATE
025700         ADD 1 TO CTR-REJECTED
025800     ELSE
025900         PERFORM INSERT-NEW-HOLIDAY-ROW.
026000
026100 INSERT-NEW-HOLIDAY-ROW.
026200     ADD 1 TO WS-HOLIDAY-COUNT.
026300     SET WS-HOLIDAY-IDX TO WS-HOLIDAY-COUNT.
026400     MOVE CTR-NEXT-HOL-ID TO WS-HOL-ID(WS-HOLIDAY-IDX).
026500     MOVE LHA-HOL-NAME TO WS-HOL-NAME(WS-HOLIDAY-IDX).
026600     MOVE LHA-HOL-DATE TO WS-HOL-DATE(WS-HOLIDAY-IDX).
026700     MOVE LHA-HOL-YEAR TO WS-HOL-YEAR(WS-HOLIDAY-IDX).
026800     MOVE "N" TO WS-HOL-DELETED-SW(WS-HOLIDAY-IDX).
026900     ADD 1 TO CTR-NEXT-HOL-ID.
027000     ADD 1 TO CTR-ADDED.
027100
027200*---------------------------------
027300* rejects a date not on file,
027400* flips the soft-delete switch
027500* otherwise - the row keeps its
027600* table slot so REWRITE-HOLIDAY-
027700* FILE below has a simple pass
027800* to make, no shifting.
027900*---------------------------------
028000 DELETE-ONE-HOLIDAY.
028100     MOVE LHA-HOL-DATE TO WS-TARGET-HOL-DATE.
028200     PERFORM LOOKUP-HOLIDAY-BY-DATE.
028300     IF WS-ROW-WAS-FOUND
028400         MOVE "Y" TO WS-HOL-DELETED-SW(WS-HOLIDAY-IDX)
028500         ADD 1 TO CTR-DELETED
028600     ELSE
028700         DISPLAY "LVHOLMNT - REJECTED, DATE NOT ON FILE - "
028800         LHA-HOL-DATE
028900         ADD 1 TO CTR-REJECTED.
029000
029100*---------------------------------
029200* writes the table back out in
029300* table order.  Soft-deleted rows
029400* are dropped for good here - once
029500* this run's output becomes next
029600* run's input, a retired holiday
029700* is gone from the file, not just
029800* hidden.
029900*---------------------------------
030000 REWRITE-HOLIDAY-FILE.
030100     OPEN OUTPUT HOLIDAY-FILE.
030200     PERFORM WRITE-ONE-HOLIDAY-ROW
030300         VARYING WS-HOLIDAY-IDX FROM 1 BY 1
030400         UNTIL WS-HOLIDAY-IDX > WS-HOLIDAY-COUNT.
030500     CLOSE HOLIDAY-FILE.
030600
030700 WRITE-ONE-HOLIDAY-ROW.
030800     IF NOT WS-HOL-IS-DELETED(WS-HOLIDAY-IDX)
030900         MOVE WS-HOL-ID(WS-HOLIDAY-IDX) TO HOL-ID
031000         MOVE WS-HOL-NAME(WS-HOLIDAY-IDX) TO HOL-NAME
031100         MOVE WS-HOL-DATE(WS-HOLIDAY-IDX) TO HOL-DATE
031200         MOVE WS-HOL-YEAR(WS-HOLIDAY-IDX) TO HOL-YEAR
031300         WRITE HOLIDAY-RECORD.
031400
