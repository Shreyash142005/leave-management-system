000100*---------------------------------
000200* FDUSR01 - user / login record.
000300* 98 bytes.  Carries the manager
000400* approval flag maintained by
000500* LVMGRAPR.  Sorted by USR-ID.
000600*---------------------------------
000700 FD  USER-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  USER-RECORD.
001000     05  USR-ID                       PIC 9(9).
001100     05  USR-USERNAME                 PIC X(30).
001200     05  USR-ROLE                     PIC X(10).
001300     05  USR-ENABLED                  PIC X(1).
001400     05  USR-IS-APPROVED              PIC X(1).
001500     05  USR-APPROVED-BY              PIC X(30).
001600     05  USR-APPROVED-DATE            PIC 9(8).
001700     05  FILLER                       PIC X(9).
