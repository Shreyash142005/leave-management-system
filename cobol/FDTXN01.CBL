000100*---------------------------------
000200* FDTXN01 - leave-system driver
000300* transaction.  One record drives
000400* one unit of work for one of the
000500* five leave programs - the code
000600* in LVT-ACTION-CODE says which.
000700* The alternate views below lay
000800* the same bytes out under the
000900* field names that action's
001000* program actually uses.
001100*---------------------------------
001200 FD  LEAVE-TXN-FILE
001300     LABEL RECORDS ARE STANDARD.
001400 01  LEAVE-TXN-RECORD.
001500     05  LVT-ACTION-CODE              PIC X(12).
001600     05  LVT-LVR-ID                   PIC 9(9).
001700     05  LVT-EMP-ID                   PIC 9(9).
001800     05  LVT-START-DATE               PIC 9(8).
001900     05  LVT-END-DATE                 PIC 9(8).
002000     05  LVT-DURATION                 PIC X(10).
002100     05  LVT-HALF-DAY-TYPE            PIC X(10).
002200     05  LVT-ACTOR-USER-ID            PIC 9(9).
002300     05  LVT-ACTOR-USERNAME           PIC X(30).
002400     05  LVT-TARGET-YEAR              PIC 9(4).
002500     05  LVT-HOLIDAY-NAME             PIC X(30).
002600     05  LVT-REASON                   PIC X(60).
002700     05  FILLER                       PIC X(10).
002800*---------------------------------
002900* Leave-action view - APPLY,
003000* APPROVE, REJECT, CANCEL.
003100*---------------------------------
003200 01  LVT-LEAVE-ACTION REDEFINES
003300         LEAVE-TXN-RECORD.
003400     05  LVA-ACTION-CODE              PIC X(12).
003500     05  LVA-LVR-ID                   PIC 9(9).
003600     05  LVA-EMP-ID                   PIC 9(9).
003700     05  LVA-START-DATE               PIC 9(8).
003800     05  LVA-END-DATE                 PIC 9(8).
003900     05  LVA-DURATION                 PIC X(10).
004000     05  LVA-HALF-DAY-TYPE            PIC X(10).
004100     05  LVA-APPROVER-USER-ID         PIC 9(9).
004200     05  FILLER                       PIC X(30).
004300     05  FILLER                       PIC X(4).
004400     05  FILLER                       PIC X(30).
004500     05  LVA-REASON                   PIC X(60).
004600     05  FILLER                       PIC X(10).
004700*---------------------------------
004800* Holiday-action view -
004900* ADD-HOLIDAY, DEL-HOLIDAY.
005000*---------------------------------
005100 01  LVT-HOLIDAY-ACTION REDEFINES
005200         LEAVE-TXN-RECORD.
005300     05  LHA-ACTION-CODE              PIC X(12).
005400     05  LHA-HOL-ID                   PIC 9(9).
005500     05  FILLER                       PIC X(9).
005600     05  LHA-HOL-DATE                 PIC 9(8).
005700     05  FILLER                       PIC X(38).
005800     05  LHA-HOL-YEAR                 PIC 9(4).
005900     05  LHA-HOL-NAME                 PIC X(30).
006000     05  FILLER                       PIC X(70).
006100*---------------------------------
006200* Manager / year-end action view -
006300* APPROVE-MGR, REJECT-MGR,
006400* CARRY-FWD, ENCASH.
006500*---------------------------------
006600 01  LVT-MGR-YE-ACTION REDEFINES
006700         LEAVE-TXN-RECORD.
006800     05  LMY-ACTION-CODE              PIC X(12).
006900     05  LMY-TARGET-USER-ID           PIC 9(9).
007000     05  LMY-EMP-ID                   PIC 9(9).
007100     05  FILLER                       PIC X(36).
007200     05  LMY-ADMIN-USER-ID            PIC 9(9).
007300     05  LMY-ADMIN-USERNAME           PIC X(30).
007400     05  LMY-TARGET-YEAR              PIC 9(4).
007500     05  FILLER                       PIC X(100).
