000100*---------------------------------
000200* SLREQ01 - FILE-CONTROL entry for
000300* the leave request file.  Output
000400* only - LVTRNPRC builds this file
000500* fresh on every run.
000600*---------------------------------
000700     SELECT LEAVE-REQUEST-FILE
000800         ASSIGN TO "LVREQUES"
000900         ORGANIZATION IS LINE SEQUENTIAL.
