000100*---------------------------------
000200* WSHOL01 - festival holiday table,
000300* loaded once from HOLIDAY-FILE and
000400* searched by LVTRNPRC for every
000500* day of a leave range; rewritten
000600* whole by LVHOLMNT on ADD/DELETE.
000700*---------------------------------
000800 01  WS-HOLIDAY-TABLE-AREA.
000900     05  WS-HOLIDAY-COUNT             PIC 9(4) COMP.
001000     05  WS-HOLIDAY-ENTRY OCCURS 500 TIMES
001100         INDEXED BY WS-HOLIDAY-IDX.
001200         10  WS-HOL-ID                  PIC 9(9).
001300         10  WS-HOL-NAME                PIC X(30).
001400         10  WS-HOL-DATE                PIC 9(8).
001500         10  WS-HOL-YEAR                PIC 9(4).
001600         10  WS-HOL-DELETED-SW          PIC X(1).
001700             88  WS-HOL-IS-DELETED           VALUE "Y".
001800         10  FILLER                     PIC X(04).
001900     05  FILLER                       PIC X(20).
