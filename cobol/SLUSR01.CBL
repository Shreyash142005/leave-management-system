000100*---------------------------------
000200* SLUSR01 - FILE-CONTROL entry for
000300* the user / login file.  LVMGRAPR
000400* rewrites this file when a
000500* manager signup is approved or
000600* rejected.
000700*---------------------------------
000800     SELECT USER-FILE
000900         ASSIGN TO "USERMSTR"
001000         ORGANIZATION IS LINE SEQUENTIAL.
