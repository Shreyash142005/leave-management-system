000100*---------------------------------
000200* WSRPT01 - print line and its
000300* REDEFINES views for the run-
000400* control / dashboard report.
000500* Move into whichever view fits
000600* the line being built, then WRITE
000700* REPORT-RECORD FROM WS-PRINT-LINE.
000800*---------------------------------
000900 01  WS-PRINT-LINE.
001000     05  WS-PRINT-LINE-TEXT           PIC X(132).
001100 01  WS-HEADING-LINE-1 REDEFINES
001200         WS-PRINT-LINE.
001300     05  FILLER                       PIC X(40).
001400     05  WSH1-TITLE                   PIC X(52).
001500     05  FILLER                       PIC X(40).
001600 01  WS-HEADING-LINE-2 REDEFINES
001700         WS-PRINT-LINE.
001800     05  FILLER                       PIC X(45).
001900     05  WSH2-SUBTITLE                PIC X(42).
002000     05  FILLER                       PIC X(45).
002100 01  WS-COLUMN-LINE REDEFINES
002200         WS-PRINT-LINE.
002300     05  WSC-COL1                     PIC X(12).
002400     05  WSC-COL2                     PIC X(30).
002500     05  WSC-COL3                     PIC X(12).
002600     05  WSC-COL4                     PIC X(12).
002700     05  WSC-COL5                     PIC X(10).
002800     05  WSC-COL6                     PIC X(10).
002900     05  WSC-COL7                     PIC X(10).
003000     05  FILLER                       PIC X(36).
003100 01  WS-DETAIL-LINE REDEFINES
003200         WS-PRINT-LINE.
003300     05  WSD-EMP-ID                   PIC ZZZZZZZZ9.
003400     05  FILLER                       PIC X(02).
003500     05  WSD-EMP-NAME                 PIC X(25).
003600     05  FILLER                       PIC X(02).
003700     05  WSD-ACTION                   PIC X(12).
003800     05  FILLER                       PIC X(02).
003900     05  WSD-START-DATE                PIC 9(8).
004000     05  FILLER                       PIC X(02).
004100     05  WSD-END-DATE                 PIC 9(8).
004200     05  FILLER                       PIC X(02).
004300     05  WSD-WORK-DAYS                PIC ZZ9.9.
004400     05  FILLER                       PIC X(02).
004500     05  WSD-STATUS                   PIC X(20).
004600     05  FILLER                       PIC X(33).
004700 01  WS-TOTAL-LINE REDEFINES
004800         WS-PRINT-LINE.
004900     05  FILLER                       PIC X(20).
005000     05  WST-LABEL                    PIC X(30).
005100     05  WST-VALUE                    PIC ZZZ,ZZ9.9.
005200     05  WST-COUNT REDEFINES
005300         WST-VALUE                    PIC ZZZZZZ9.
005400     05  FILLER                       PIC X(73).
