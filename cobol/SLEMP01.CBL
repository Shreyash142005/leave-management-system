000100*---------------------------------
000200* SLEMP01 - FILE-CONTROL entry for
000300* the employee master file.  Input
000400* only to the leave system - the
000500* file is maintained by the HR
000600* master file subsystem, not by us.
000700*---------------------------------
000800     SELECT EMPLOYEE-FILE
000900         ASSIGN TO "EMPLOYEE"
001000         ORGANIZATION IS LINE SEQUENTIAL.
