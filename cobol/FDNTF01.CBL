000100*---------------------------------
000200* FDNTF01 - notification / audit
000300* record.  100 bytes, append only.
000400* Written by LVTRNPRC and
000500* LVMGRAPR whenever a decision
000600* is recorded.
000700*---------------------------------
000800 FD  NOTIFICATION-FILE
000900     LABEL RECORDS ARE STANDARD.
001000 01  NOTIFICATION-RECORD.
001100     05  NTF-USER-ID                  PIC 9(9).
001200     05  NTF-MESSAGE                  PIC X(80).
001300     05  NTF-READ-FLAG                PIC X(1).
001400     05  NTF-DATE                     PIC 9(8).
001500     05  FILLER                       PIC X(2).
