000100*---------------------------------
000200* SLTXN01 - FILE-CONTROL entry for
000300* the leave-system driver
000400* transaction file.  Input only -
000500* arrives already in the order the
000600* programs expect to process it.
000700*---------------------------------
000800     SELECT LEAVE-TXN-FILE
000900         ASSIGN TO "LVTXNIN"
001000         ORGANIZATION IS LINE SEQUENTIAL.
