000100*---------------------------------
000200* SLNTF01 - FILE-CONTROL entry for
000300* the notification file.  Append
000400* only, written by LVTRNPRC and
000500* LVMGRAPR.
000600*---------------------------------
000700     SELECT NOTIFICATION-FILE
000800         ASSIGN TO "LVNOTIFY"
000900         ORGANIZATION IS LINE SEQUENTIAL.
