000100*---------------------------------
000200* SLRPT01 - FILE-CONTROL entry for
000300* the run-control / dashboard
000400* report.  LVTRNPRC opens this
000500* OUTPUT; LVDASHST opens it EXTEND
000600* to append the dashboard section.
000700*---------------------------------
000800     SELECT REPORT-FILE
000900         ASSIGN TO "LVRPTOUT"
001000         ORGANIZATION IS LINE SEQUENTIAL.
