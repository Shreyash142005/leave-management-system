000100*---------------------------------
000200* FDEMP01 - employee master record.
000300* 120 bytes, one row per employee,
000400* sorted by EMP-ID.  Fed to us by
000500* the HR master-file extract job -
000600* we never write this file.
000700*---------------------------------
000800 FD  EMPLOYEE-FILE
000900     LABEL RECORDS ARE STANDARD.
001000 01  EMPLOYEE-RECORD.
001100     05  EMP-ID                       PIC 9(9).
001200     05  EMP-NAME                     PIC X(30).
001300     05  EMP-EMAIL                    PIC X(40).
001400     05  EMP-DEPARTMENT               PIC X(20).
001500     05  EMP-USER-ID                  PIC 9(9).
001600     05  FILLER                       PIC X(12).
