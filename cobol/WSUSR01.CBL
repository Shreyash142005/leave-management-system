000100*---------------------------------
000200* WSUSR01 - user table, loaded from
000300* USER-FILE.  LVMGRAPR updates the
000400* approval fields in place and
000500* rewrites the file at the end of
000600* the run; LVDASHST reloads it
000700* read-only to count pending
000800* managers.
000900*---------------------------------
001000 01  WS-USER-TABLE-AREA.
001100     05  WS-USER-COUNT                PIC 9(5) COMP.
001200     05  WS-USER-ENTRY OCCURS 2000 TIMES
001300         INDEXED BY WS-USER-IDX.
001400         10  WS-USR-ID                  PIC 9(9).
001500         10  WS-USR-USERNAME            PIC X(30).
001600         10  WS-USR-ROLE                PIC X(10).
001700         10  WS-USR-ENABLED             PIC X(1).
001800         10  WS-USR-IS-APPROVED         PIC X(1).
001900         10  WS-USR-APPROVED-BY         PIC X(30).
002000         10  WS-USR-APPROVED-DATE       PIC 9(8).
002100     05  FILLER                       PIC X(20).
