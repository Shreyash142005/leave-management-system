000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LVTRNPRC.
000300 AUTHOR. R J HALVORSEN.
000400 INSTALLATION.
000500 DATE-WRITTEN. 03/11/85.
000600 DATE-COMPILED.
000700 SECURITY. NONE
000800*---------------------------------
000900* LVTRNPRC - LEAVE TRANSACTION
001000* PROCESSOR.
001100* 
001200* Drives the leave-request engine.
001300* Reads the leave transaction file
001400* one record at a time (APPLY,
001500* APPROVE, REJECT, CANCEL are ours -
001600* other action codes on this file
001700* belong to LVHOLMNT, LVMGRAPR and
001800* LVYREND and are skipped here).
001900* Charges working days against the
002000* employee leave balance, applies
002100* the auto-approval rule, and
002200* prints the run-control report.
002300*---------------------------------
002400*CHANGE LOG
002500* 03/11/85 RJH  ORIGINAL PROGRAM - CHARGES ANNUAL                 CR-0100 
002600* 03/11/85 RJH  LEAVE AGAINST THE HR MASTER EXTRACT.              CR-0100 
002700* 07/22/86 RJH  ADDED FESTIVAL HOLIDAY EXCLUSION PER              CR-0412 
002800* 07/22/86 RJH  PERSONNEL DEPT REQUEST.                           CR-0412 
002900* 11/03/88 TLK  HALF-DAY LEAVE SUPPORT ADDED.                     CR-0588 
003000* 02/14/90 TLK  FIXED WORKING-DAY COUNT ACROSS A                  CR-0641 
003100* 02/14/90 TLK  MONTH-END BOUNDARY.                               CR-0641 
003200* 09/09/92 MDB  AUTO-APPROVAL RULE FOR SHORT LEAVE                CR-0733 
003300* 09/09/92 MDB  REQUESTS (2 DAYS OR LESS) ADDED.                  CR-0733 
003400* 05/17/95 MDB  ADDED CANCEL ACTION AND BALANCE                   CR-0805 
003500* 05/17/95 MDB  RESTORE ON REJECT/CANCEL.                         CR-0805 
003600* 01/06/97 PJS  DEPARTMENT-BASED MANAGER APPROVAL                 CR-0902 
003700* 01/06/97 PJS  CHECK ADDED PER INTERNAL AUDIT.                   CR-0902 
003800* 08/19/98 PJS  Y2K - WINDOWED THE 2-DIGIT RUN DATE               CR-0955 
003900* 08/19/98 PJS  PULLED FROM ACCEPT FROM DATE.                     CR-0955 
004000* 01/04/99 PJS  Y2K - VERIFIED CENTURY WINDOW ON                  CR-0955 
004100* 01/04/99 PJS  LIVE 1999/2000 TEST DATA.                         CR-0955 
004200* 03/22/01 KEV  NOTIFICATION FILE ADDED - REPLACES                CR-1080 
004300* 03/22/01 KEV  THE PAPER APPROVAL SLIP ROUTING.                  CR-1080 
004400* 06/30/04 KEV  OVERLAP CHECK ADDED AGAINST OPEN                  CR-1204 
004500* 06/30/04 KEV  REQUESTS FOR THE SAME EMPLOYEE.                   CR-1204 
004600* 10/11/07 SDW  RUN-CONTROL REPORT REWRITTEN WITH                 CR-1355 
004700* 10/11/07 SDW  EMPLOYEE SUBTOTAL CONTROL BREAK.                  CR-1355 
004800* 04/02/13 SDW  AUTO-APPROVAL CAP TIGHTENED TO 2                  CR-1489 
004900* 04/02/13 SDW  REQUESTS PER MONTH PER EMPLOYEE.                  CR-1489 
005000*---------------------------------
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900     COPY "SLEMP01.CBL".
006000
006100     COPY "SLHOL01.CBL".
006200
006300     COPY "SLUSR01.CBL".
006400
006500     COPY "SLBAL01.CBL".
006600
006700     COPY "SLTXN01.CBL".
006800
006900     COPY "SLREQ01.CBL".
007000
007100     COPY "SLNTF01.CBL".
007200
007300     COPY "SLRPT01.CBL".
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700
007800     COPY "FDEMP01.CBL".
007900
008000     COPY "FDHOL01.CBL".
008100
008200     COPY "FDUSR01.CBL".
008300
008400     COPY "FDBAL01.CBL".
008500
008600     COPY "FDTXN01.CBL".
008700
008800     COPY "FDREQ01.CBL".
008900
009000     COPY "FDNTF01.CBL".
009100
009200     COPY "FDRPT01.CBL".
009300
009400 WORKING-STORAGE SECTION.
009500
009600     COPY "WSDTE01.CBL".
009700
009800     COPY "WSEMP01.CBL".
009900
010000     COPY "WSHOL01.CBL".
010100
010200     COPY "WSBAL01.CBL".
010300
010400     COPY "WSUSR01.CBL".
010500
010600     COPY "WSRPT01.CBL".
010700
010800*---------------------------------
010900* end-of-file and one-shot switches
011000*---------------------------------
011100 01  LV-SWITCHES.
011200     05  TXN-FILE-AT-END              PIC X(1) VALUE "N".
011300         88  TXN-FILE-IS-AT-END             VALUE "Y".
011400     05  EMPLOYEE-FILE-AT-END         PIC X(1) VALUE "N".
011500     05  HOLIDAY-FILE-AT-END          PIC X(1) VALUE "N".
011600     05  BALANCE-FILE-AT-END          PIC X(1) VALUE "N".
011700     05  WS-USER-FILE-AT-END          PIC X(1) VALUE "N".
011800     05  WS-FIRST-TXN-SW              PIC X(1) VALUE "Y".
011900         88  WS-FIRST-TXN                   VALUE "Y".
012000     05  WS-VALID-SW                  PIC X(1).
012100         88  WS-TXN-IS-VALID                VALUE "Y".
012200     05  WS-FOUND-SW                  PIC X(1).
012300         88  WS-ROW-WAS-FOUND               VALUE "Y".
012400     05  WS-OVERLAP-SW                PIC X(1).
012500         88  WS-SPAN-OVERLAPS                VALUE "Y".
012600     05  WS-AUTH-SW                   PIC X(1).
012700         88  WS-APPROVER-IS-AUTHORIZED      VALUE "Y".
012800     05  WS-AUTO-SW                   PIC X(1).
012900         88  WS-REQUEST-AUTO-APPROVES        VALUE "Y".
013000     05  WS-DEDUCT-OK-SW              PIC X(1).
013100         88  WS-BALANCE-WAS-SUFFICIENT      VALUE "Y".
013200     05  WS-CALC-DONE-SW              PIC X(1).
013300         88  WS-CALC-IS-DONE                VALUE "Y".
013400     05  WS-CALC-IS-WEEKEND-SW        PIC X(1).
013500         88  WS-CALC-DAY-IS-WEEKEND         VALUE "Y".
013600     05  WS-CALC-IS-HOLIDAY-SW        PIC X(1).
013700         88  WS-CALC-DAY-IS-HOLIDAY         VALUE "Y".
013800     05  WS-CANCEL-OK-SW              PIC X(1).
013900         88  WS-REQUEST-IS-CANCELLABLE      VALUE "Y".
014000     05  FILLER                       PIC X(10).
014100
014200*---------------------------------
014300* run totals for the run-control
014400* report - all COMP for speed, this
014500* file can carry a lot of records
014600* at fiscal year-end.
014700*---------------------------------
014800 01  LV-COUNTERS.
014900     05  CTR-READ                     PIC 9(7) COMP.
015000     05  CTR-APPLIED                  PIC 9(7) COMP.
015100     05  CTR-AUTO-APPROVED            PIC 9(7) COMP.
015200     05  CTR-APPROVED                 PIC 9(7) COMP.
015300     05  CTR-REJECTED                 PIC 9(7) COMP.
015400     05  CTR-CANCELLED                PIC 9(7) COMP.
015500     05  CTR-ERRORS                   PIC 9(7) COMP.
015600     05  CTR-NEXT-REQUEST-ID          PIC 9(9) COMP.
015700     05  WS-GRAND-WORK-DAYS           PIC S9(5)V9(1).
015800     05  WS-EMP-SUBTOTAL-DAYS         PIC S9(5)V9(1).
015900     05  FILLER                       PIC X(10).
016000
016100*---------------------------------
016200* work fields for one transaction
016300*---------------------------------
016400 01  LV-WORK-FIELDS.
016500     05  WS-CURRENT-EMP-ID            PIC 9(9).
016600     05  WS-ERROR-MESSAGE             PIC X(20).
016700     05  WS-TARGET-EMP-ID             PIC 9(9).
016800     05  WS-TARGET-YEAR               PIC 9(4).
016900     05  WS-TARGET-START-DATE         PIC 9(8).
017000     05  WS-TARGET-END-DATE           PIC 9(8).
017100     05  WS-TXN-WORKING-DAYS          PIC 9(3)V9(1).
017200     05  WS-NEW-REQUEST-ID            PIC 9(9).
017300     05  WS-AUTO-APPROVE-COUNT        PIC 9(3) COMP.
017400     05  WS-YR-MO-NEW                 PIC 9(6) COMP.
017500     05  WS-YR-MO-EXISTING            PIC 9(6) COMP.
017600     05  WS-APPROVER-DEPT             PIC X(20).
017700     05  WS-TARGET-DEPT               PIC X(20).
017800     05  WS-CENTURY-WORK              PIC 9(2).
017900     05  WS-REPORT-EMP-ID             PIC 9(9).
018000     05  WS-REPORT-WORKING-DAYS       PIC 9(3)V9(1).
018100     05  WS-REPORT-ACTION             PIC X(12).
018200     05  WS-REPORT-STATUS             PIC X(20).
018300     05  WS-REPORT-START-DATE         PIC 9(8).
018400     05  WS-REPORT-END-DATE           PIC 9(8).
018500     05  FILLER                       PIC X(10).
018600
018700*---------------------------------
018800* calendar-walk result fields -
018900* see COMPUTE-WORKING-DAYS-AND-
019000* TOTAL and COMPUTE-HALF-DAY-SPAN.
019100*---------------------------------
019200 01  LV-CALC-RESULT.
019300     05  WS-CALC-TOTAL-DAYS           PIC 9(3) COMP.
019400     05  WS-CALC-WORKING-DAYS         PIC 9(3) COMP.
019500     05  WS-CALC-TOTAL-DAYS-DEC       PIC 9(3)V9(1).
019600     05  WS-CALC-WORKING-DAYS-DEC     PIC 9(3)V9(1).
019700     05  FILLER                       PIC X(05).
019800
019900*---------------------------------
020000* in-memory leave request table -
020100* built up fresh from this run's
020200* transaction stream.  A request's
020300* whole life (apply through the
020400* final decision) is one run's
020500* work, since LEAVE-REQUEST-FILE
020600* is output-only.  Layout matches
020700* FDREQ01 field for field.
020800*---------------------------------
020900 01  LV-REQUEST-TABLE-AREA.
021000     05  LV-REQUEST-COUNT             PIC 9(5) COMP.
021100     05  LV-REQUEST-ENTRY OCCURS 5000 TIMES
021200         INDEXED BY LV-REQUEST-IDX.
021300         10  LVQ-ID                    PIC 9(9).
021400         10  LVQ-EMP-ID                 PIC 9(9).
021500         10  LVQ-START-DATE              PIC 9(8).
021600         10  LVQ-END-DATE                PIC 9(8).
021700         10  LVQ-TOTAL-DAYS               PIC 9(3)V9(1).
021800         10  LVQ-WORKING-DAYS              PIC 9(3)V9(1).
021900         10  LVQ-REASON                     PIC X(60).
022000         10  LVQ-STATUS                      PIC X(10).
022100         10  LVQ-DURATION                     PIC X(10).
022200         10  LVQ-HALF-DAY-TYPE                PIC X(10).
022300         10  LVQ-PROCESSED-BY                  PIC 9(9).
022400         10  LVQ-PROCESSED-DATE                PIC 9(8).
022500         10  LVQ-CREATED-DATE                   PIC 9(8).
022600         10  LVQ-AUTO-APPROVED                   PIC X(1).
022700     05  FILLER                       PIC X(20).
022800
022900*---------------------------------
023000* print / page control, matching
023100* the sales-report print routines.
023200*---------------------------------
023300 01  LV-PRINT-CONTROL.
023400     05  LINE-COUNT                   PIC 9(3) COMP.
023500     05  PAGE-NUMBER                  PIC 9(3) COMP.
023600     05  MAXIMUM-LINES                PIC 9(3) COMP VALUE 50.
023700
023800*---------------------------------
023900* notification message template -
024000* this shop has no STRING verb, so
024100* the free-text lines that go to
024200* NTF-MESSAGE are built by moving
024300* a canned label and a numeric
024400* subfield into a fixed template
024500* the same width as NTF-MESSAGE,
024600* then moving the whole template
024700* across in one shot.
024800*---------------------------------
024900 01  WS-NOTIFICATION-MSG.
025000     05  WS-NM-LABEL                 PIC X(40).
025100     05  WS-NM-EMP-ID                PIC ZZZZZZZZ9.
025200     05  FILLER                      PIC X(31).
025300
025400 PROCEDURE DIVISION.
025500 PROGRAM-BEGIN.
025600     PERFORM OPENING-PROCEDURE.
025700     PERFORM MAIN-PROCESS.
025800     PERFORM CLOSING-PROCEDURE.
025900
026000 PROGRAM-EXIT.
026100     EXIT PROGRAM.
026200
026300 PROGRAM-DONE.
026400     STOP RUN.
026500
026600*---------------------------------
026700* opens every file this program
026800* touches, windows the run date,
026900* loads the four reference tables
027000* and primes the read.
027100*---------------------------------
027200 OPENING-PROCEDURE.
027300     OPEN INPUT EMPLOYEE-FILE.
027400     OPEN INPUT HOLIDAY-FILE.
027500     OPEN INPUT USER-FILE.
027600     OPEN INPUT BALANCE-FILE.
027700     OPEN INPUT LEAVE-TXN-FILE.
027800     OPEN OUTPUT LEAVE-REQUEST-FILE.
027900     OPEN OUTPUT NOTIFICATION-FILE.
028000     OPEN OUTPUT REPORT-FILE.
028100     PERFORM WINDOW-THE-RUN-DATE.
028200     PERFORM LOAD-EMPLOYEE-TABLE.
028300     PERFORM LOAD-HOLIDAY-TABLE.
028400     PERFORM LOAD-USER-TABLE.
028500     PERFORM LOAD-BALANCE-TABLE.
028600     PERFORM INITIALIZE-COUNTERS.
028700     PERFORM START-NEW-PAGE.
028800     PERFORM READ-FIRST-TXN-RECORD.
028900
029000 MAIN-PROCESS.
029100     PERFORM PROCESS-ONE-TRANSACTION
029200         UNTIL TXN-FILE-IS-AT-END.
029300
029400*---------------------------------
029500* flush the last employee sub-
029600* total, print the run totals,
029700* rewrite the balance file and
029800* close up.
029900*---------------------------------
030000 CLOSING-PROCEDURE.
030100     IF WS-REPORT-EMP-ID NOT = ZEROES
030200         PERFORM END-ONE-EMPLOYEE.
030300     PERFORM WRITE-ALL-REQUESTS.
030400     PERFORM PRINT-FINAL-TOTALS.
030500     PERFORM END-LAST-PAGE.
030600     CLOSE BALANCE-FILE.
030700     PERFORM REWRITE-BALANCE-FILE.
030800     CLOSE EMPLOYEE-FILE HOLIDAY-FILE USER-FILE
030900         LEAVE-TXN-FILE LEAVE-REQUEST-FILE NOTIFICATION-FILE
031000         REPORT-FILE.
031100
031200 INITIALIZE-COUNTERS.
031300     MOVE ZEROES TO CTR-READ CTR-APPLIED CTR-AUTO-APPROVED.
031400     MOVE ZEROES TO CTR-APPROVED CTR-REJECTED CTR-CANCELLED.
031500     MOVE ZEROES TO CTR-ERRORS.
031600     MOVE ZEROES TO WS-GRAND-WORK-DAYS WS-EMP-SUBTOTAL-DAYS.
031700     MOVE 1 TO CTR-NEXT-REQUEST-ID.
031800     MOVE ZEROES TO WS-REPORT-EMP-ID.
031900     MOVE ZEROES TO LV-REQUEST-COUNT.
032000
032100*---------------------------------
032200* Y2K - the run date comes off the
032300* system clock as a 2-digit year;
032400* 90 and below windows to 20xx,
032500* above 90 windows to 19xx.  Same
032600* rule the sales-report program
032700* uses for its run date.
032800*---------------------------------
032900 WINDOW-THE-RUN-DATE.
033000     ACCEPT WS-TODAY-RAW-6 FROM DATE.
033100     IF WS-TODAY-YY > 90
033200         MOVE 19 TO WS-CENTURY-WORK
033300     ELSE
033400         MOVE 20 TO WS-CENTURY-WORK.
033500     COMPUTE WS-RUN-CCYY = WS-CENTURY-WORK * 100 + WS-TODAY-YY.
033600     MOVE WS-TODAY-MM TO WS-RUN-MM.
033700     MOVE WS-TODAY-DD TO WS-RUN-DD.
033800
033900*---------------------------------
034000* employee master table load -
034100* EMPLOYEE-FILE arrives sorted by
034200* EMP-ID from the HR extract job.
034300*---------------------------------
034400 LOAD-EMPLOYEE-TABLE.
034500     MOVE ZEROES TO WS-EMPLOYEE-COUNT.
034600     MOVE "N" TO EMPLOYEE-FILE-AT-END.
034700     PERFORM READ-NEXT-EMPLOYEE-RECORD.
034800     PERFORM LOAD-ONE-EMPLOYEE
034900         UNTIL EMPLOYEE-FILE-AT-END = "Y".
035000
035100 READ-NEXT-EMPLOYEE-RECORD.
035200     READ EMPLOYEE-FILE
035300         AT END MOVE "Y" TO EMPLOYEE-FILE-AT-END.
035400
035500 LOAD-ONE-EMPLOYEE.
035600     ADD 1 TO WS-EMPLOYEE-COUNT.
035700     SET WS-EMPLOYEE-IDX TO WS-EMPLOYEE-COUNT.
035800     MOVE EMP-ID TO WS-EMP-ID(WS-EMPLOYEE-IDX).
035900     MOVE EMP-NAME TO WS-EMP-NAME(WS-EMPLOYEE-IDX).
036000     MOVE EMP-EMAIL TO WS-EMP-EMAIL(WS-EMPLOYEE-IDX).
036100     MOVE EMP-DEPARTMENT TO WS-EMP-DEPARTMENT(WS-EMPLOYEE-IDX).
036200     MOVE EMP-USER-ID TO WS-EMP-USER-ID(WS-EMPLOYEE-IDX).
036300     PERFORM READ-NEXT-EMPLOYEE-RECORD.
036400
036500*---------------------------------
036600* festival holiday table load -
036700* HOLIDAY-FILE arrives sorted by
036800* HOL-DATE with no duplicate
036900* dates (LVHOLMNT enforces that).
037000*---------------------------------
037100 LOAD-HOLIDAY-TABLE.
037200     MOVE ZEROES TO WS-HOLIDAY-COUNT.
037300     MOVE "N" TO HOLIDAY-FILE-AT-END.
037400     PERFORM READ-NEXT-HOLIDAY-RECORD.
037500     PERFORM LOAD-ONE-HOLIDAY
037600         UNTIL HOLIDAY-FILE-AT-END = "Y".
037700
037800 READ-NEXT-HOLIDAY-RECORD.
037900     READ HOLIDAY-FILE
038000         AT END MOVE "Y" TO HOLIDAY-FILE-AT-END.
038100
038200 LOAD-ONE-HOLIDAY.
038300     ADD 1 TO WS-HOLIDAY-COUNT.
038400     SET WS-HOLIDAY-IDX TO WS-HOLIDAY-COUNT.
038500     MOVE HOL-ID TO WS-HOL-ID(WS-HOLIDAY-IDX).
038600     MOVE HOL-NAME TO WS-HOL-NAME(WS-HOLIDAY-IDX).
038700     MOVE HOL-DATE TO WS-HOL-DATE(WS-HOLIDAY-IDX).
038800     MOVE HOL-YEAR TO WS-HOL-YEAR(WS-HOLIDAY-IDX).
038900     MOVE "N" TO WS-HOL-DELETED-SW(WS-HOLIDAY-IDX).
039000     PERFORM READ-NEXT-HOLIDAY-RECORD.
039100
039200*---------------------------------
039300* user / login table load - the
039400* department authority check on
039500* APPROVE and REJECT needs a
039600* manager's role and, through the
039700* employee table, the manager's
039800* own department.
039900*---------------------------------
040000 LOAD-USER-TABLE.
040100     MOVE ZEROES TO WS-USER-COUNT.
040200     MOVE "N" TO WS-USER-FILE-AT-END.
040300     PERFORM READ-NEXT-USER-RECORD.
040400     PERFORM LOAD-ONE-USER
040500         UNTIL WS-USER-FILE-AT-END = "Y".
040600
040700 READ-NEXT-USER-RECORD.
040800     READ USER-FILE
040900         AT END MOVE "Y" TO WS-USER-FILE-AT-END.
041000
041100 LOAD-ONE-USER.
041200     ADD 1 TO WS-USER-COUNT.
041300     SET WS-USER-IDX TO WS-USER-COUNT.
041400     MOVE USR-ID TO WS-USR-ID(WS-USER-IDX).
041500     MOVE USR-USERNAME TO WS-USR-USERNAME(WS-USER-IDX).
041600     MOVE USR-ROLE TO WS-USR-ROLE(WS-USER-IDX).
041700     MOVE USR-ENABLED TO WS-USR-ENABLED(WS-USER-IDX).
041800     MOVE USR-IS-APPROVED TO WS-USR-IS-APPROVED(WS-USER-IDX).
041900     MOVE USR-APPROVED-BY TO WS-USR-APPROVED-BY(WS-USER-IDX).
042000     MOVE USR-APPROVED-DATE TO
042100         WS-USR-APPROVED-DATE(WS-USER-IDX).
042200     PERFORM READ-NEXT-USER-RECORD.
042300
042400*---------------------------------
042500* leave balance table load - one
042600* entry per employee per year that
042700* already has a balance record on
042800* file.  FIND-OR-CREATE-BALANCE
042900* adds a fresh entry the first
043000* time a new employee/year comes
043100* through the transaction file.
043200*---------------------------------
043300 LOAD-BALANCE-TABLE.
043400     MOVE ZEROES TO WS-BALANCE-COUNT.
043500     MOVE "N" TO BALANCE-FILE-AT-END.
043600     PERFORM READ-NEXT-BALANCE-RECORD.
043700     PERFORM LOAD-ONE-BALANCE
043800         UNTIL BALANCE-FILE-AT-END = "Y".
043900
044000 READ-NEXT-BALANCE-RECORD.
044100     READ BALANCE-FILE
044200         AT END MOVE "Y" TO BALANCE-FILE-AT-END.
044300
044400 LOAD-ONE-BALANCE.
044500     ADD 1 TO WS-BALANCE-COUNT.
044600     SET WS-BALANCE-IDX TO WS-BALANCE-COUNT.
044700     MOVE BAL-EMP-ID TO WS-BAL-EMP-ID(WS-BALANCE-IDX).
044800     MOVE BAL-YEAR TO WS-BAL-YEAR(WS-BALANCE-IDX).
044900     MOVE BAL-TOTAL-ENTITLEMENT TO
045000         WS-BAL-TOTAL-ENTITLEMENT(WS-BALANCE-IDX).
045100     MOVE BAL-USED-LEAVES TO
045200         WS-BAL-USED-LEAVES(WS-BALANCE-IDX).
045300     MOVE BAL-REMAINING-LEAVES TO
045400         WS-BAL-REMAINING-LEAVES(WS-BALANCE-IDX).
045500     MOVE BAL-CARRIED-FORWARD TO
045600         WS-BAL-CARRIED-FORWARD(WS-BALANCE-IDX).
045700     MOVE BAL-YEAR-END-ACTION TO
045800         WS-BAL-YEAR-END-ACTION(WS-BALANCE-IDX).
045900     MOVE BAL-YEAR-END-DATE TO
046000         WS-BAL-YEAR-END-DATE(WS-BALANCE-IDX).
046100     MOVE "N" TO WS-BAL-CHANGED-SW(WS-BALANCE-IDX).
046200     PERFORM READ-NEXT-BALANCE-RECORD.
046300
046400*---------------------------------
046500* one transaction, one pass -
046600* LVT-ACTION-CODE says which of
046700* the four leave actions this
046800* record carries.  Anything else
046900* on this file (ADD-HOLIDAY,
047000* APPROVE-MGR and the like)
047100* belongs to another program and
047200* is skipped here.
047300*---------------------------------
047400 PROCESS-ONE-TRANSACTION.
047500     ADD 1 TO CTR-READ.
047600     MOVE "N" TO WS-VALID-SW.
047700     IF LVA-ACTION-CODE = "APPLY"
047800         PERFORM APPLY-LEAVE
047900     ELSE
048000     IF LVA-ACTION-CODE = "APPROVE"
048100         PERFORM APPROVE-LEAVE
048200     ELSE
048300     IF LVA-ACTION-CODE = "REJECT"
048400         PERFORM REJECT-LEAVE
048500     ELSE
048600     IF LVA-ACTION-CODE = "CANCEL"
048700         PERFORM CANCEL-LEAVE.
048800     PERFORM READ-NEXT-TXN-RECORD.
048900
049000 READ-FIRST-TXN-RECORD.
049100     PERFORM READ-NEXT-TXN-RECORD.
049200
049300 READ-NEXT-TXN-RECORD.
049400     READ LEAVE-TXN-FILE
049500         AT END MOVE "Y" TO TXN-FILE-AT-END.
049600
049700*---------------------------------
049800* table lookups - EMPLOYEE, USER
049900* and HOLIDAY are all loaded once
050000* and searched with SET/SEARCH,
050100* the way the sales-report
050200* program searches its division,
050300* department and category tables.
050400*---------------------------------
050500 LOOKUP-EMPLOYEE.
050600     MOVE "N" TO WS-FOUND-SW.
050700     SET WS-EMPLOYEE-IDX TO 1.
050800     SEARCH WS-EMPLOYEE-ENTRY
050900         AT END
051000             MOVE "N" TO WS-FOUND-SW
051100         WHEN WS-EMP-ID(WS-EMPLOYEE-IDX) = WS-TARGET-EMP-ID
051200             MOVE "Y" TO WS-FOUND-SW.
051300
051400 LOOKUP-USER-BY-ID.
051500     MOVE "N" TO WS-FOUND-SW.
051600     SET WS-USER-IDX TO 1.
051700     SEARCH WS-USER-ENTRY
051800         AT END
051900             MOVE "N" TO WS-FOUND-SW
052000         WHEN WS-USR-ID(WS-USER-IDX) = LVA-APPROVER-USER-ID
052100             MOVE "Y" TO WS-FOUND-SW.
052200
052300*---------------------------------
052400* matches an employee row by the
052500* linked EMP-USER-ID, to get from
052600* the acting manager's user id to
052700* the manager's own department.
052800*---------------------------------
052900 LOOKUP-EMPLOYEE-BY-USER-ID.
053000     MOVE "N" TO WS-FOUND-SW.
053100     SET WS-EMPLOYEE-IDX TO 1.
053200     SEARCH WS-EMPLOYEE-ENTRY
053300         AT END
053400             MOVE "N" TO WS-FOUND-SW
053500         WHEN WS-EMP-USER-ID(WS-EMPLOYEE-IDX) = LVA-APPROVER-USER-ID
053600             MOVE "Y" TO WS-FOUND-SW.
053700
053800 LOOKUP-HOLIDAY-BY-DATE.
053900     MOVE "N" TO WS-CALC-IS-HOLIDAY-SW.
054000     SET WS-HOLIDAY-IDX TO 1.
054100     SEARCH WS-HOLIDAY-ENTRY
054200         AT END
054300             MOVE "N" TO WS-CALC-IS-HOLIDAY-SW
054400         WHEN WS-HOL-DATE(WS-HOLIDAY-IDX) = WS-CAL-WORK-DATE-8
054500             MOVE "Y" TO WS-CALC-IS-HOLIDAY-SW.
054600
054700*---------------------------------
054800* WEEKDAY-OF-DATE - Zeller's
054900* congruence.  Set WS-CAL-WORK-
055000* CCYY/MM/DD, PERFORM this, and
055100* WS-Z-DOW-NUM comes back 0-6
055200* with 0=SATURDAY, 1=SUNDAY, ...
055300* 6=FRIDAY.  The +5*CENTURY form
055400* of the formula is used so no
055500* intermediate term ever goes
055600* negative.
055700*---------------------------------
055800 WEEKDAY-OF-DATE.
055900     MOVE WS-CAL-WORK-CCYY TO WS-Z-YEAR.
056000     MOVE WS-CAL-WORK-MM TO WS-Z-MONTH.
056100     MOVE WS-CAL-WORK-DD TO WS-Z-DAY.
056200     IF WS-Z-MONTH < 3
056300         ADD 12 TO WS-Z-MONTH
056400         SUBTRACT 1 FROM WS-Z-YEAR.
056500     DIVIDE WS-Z-YEAR BY 100 GIVING WS-Z-CENTURY
056600         REMAINDER WS-Z-YR-OF-CENT.
056700     COMPUTE WS-Z-TEMP-1 = (13 * (WS-Z-MONTH + 1)) / 5.
056800     COMPUTE WS-Z-TEMP-2 = WS-Z-YR-OF-CENT / 4.
056900     COMPUTE WS-Z-TEMP-3 = WS-Z-CENTURY / 4.
057000     COMPUTE WS-Z-TEMP-4 = 5 * WS-Z-CENTURY.
057100     COMPUTE WS-Z-TEMP-5 = WS-Z-DAY + WS-Z-TEMP-1 + WS-Z-YR-OF-CENT
057200         + WS-Z-TEMP-2 + WS-Z-TEMP-3 + WS-Z-TEMP-4.
057300     DIVIDE WS-Z-TEMP-5 BY 7 GIVING WS-Z-H-RESULT
057400         REMAINDER WS-Z-DOW-NUM.
057500
057600*---------------------------------
057700* leap-year test, same divide-and-
057800* check-the-remainder style as the
057900* old date-entry test program -
058000* divisible by 400 is a leap year;
058100* otherwise divisible by 100 is
058200* not; otherwise divisible by 4
058300* is a leap year.
058400*---------------------------------
058500 DETERMINE-LEAP-YEAR.
058600     MOVE "N" TO WS-CAL-LEAP-SW.
058700     DIVIDE WS-CAL-WORK-CCYY BY 400 GIVING WS-CAL-QUOT
058800         REMAINDER WS-CAL-REM.
058900     IF WS-CAL-REM = 0
059000         MOVE "Y" TO WS-CAL-LEAP-SW
059100     ELSE
059200     DIVIDE WS-CAL-WORK-CCYY BY 100 GIVING WS-CAL-QUOT
059300         REMAINDER WS-CAL-REM.
059400     IF WS-CAL-REM = 0
059500         MOVE "N" TO WS-CAL-LEAP-SW
059600     ELSE
059700     DIVIDE WS-CAL-WORK-CCYY BY 4 GIVING WS-CAL-QUOT
059800         REMAINDER WS-CAL-REM.
059900     IF WS-CAL-REM = 0
060000         MOVE "Y" TO WS-CAL-LEAP-SW.
060100
060200*---------------------------------
060300* steps WS-CAL-WORK-CCYY/MM/DD
060400* forward exactly one calendar
060500* day, rolling month and year as
060600* needed.  No intrinsic date
060700* function on this compiler, so
060800* the leave span is walked one
060900* day at a time.
061000*---------------------------------
061100 STEP-CALENDAR-DAY-FORWARD.
061200     PERFORM DETERMINE-LEAP-YEAR.
061300     ADD 1 TO WS-CAL-WORK-DD.
061400     IF WS-CAL-WORK-MM = 2 AND WS-CAL-IS-LEAP-YEAR
061500         AND WS-CAL-WORK-DD > 29
061600         MOVE 1 TO WS-CAL-WORK-DD
061700         PERFORM STEP-CALENDAR-MONTH-FORWARD.
061800     IF WS-CAL-WORK-MM = 2 AND (NOT WS-CAL-IS-LEAP-YEAR)
061900         AND WS-CAL-WORK-DD > 28
062000         MOVE 1 TO WS-CAL-WORK-DD
062100         PERFORM STEP-CALENDAR-MONTH-FORWARD.
062200     IF WS-CAL-WORK-MM NOT = 2 AND WS-CAL-WORK-DD >
062300         WS-CAL-DAYS-IN-MONTH(WS-CAL-WORK-MM)
062400         MOVE 1 TO WS-CAL-WORK-DD
062500         PERFORM STEP-CALENDAR-MONTH-FORWARD.
062600
062700 STEP-CALENDAR-MONTH-FORWARD.
062800     ADD 1 TO WS-CAL-WORK-MM.
062900     IF WS-CAL-WORK-MM > 12
063000         MOVE 1 TO WS-CAL-WORK-MM
063100         ADD 1 TO WS-CAL-WORK-CCYY.
063200
063300 COMBINE-CALENDAR-WORK-DATE.
063400     COMPUTE WS-CAL-WORK-DATE-8 =
063500         (WS-CAL-WORK-CCYY * 10000) +
063600         (WS-CAL-WORK-MM * 100) + WS-CAL-WORK-DD.
063700
063800*---------------------------------
063900* splits an unedited YYYYMMDD
064000* field into WS-CAL-WORK-CCYY/MM/
064100* DD so the calendar walk can
064200* start from it.
064300*---------------------------------
064400 SPLIT-CALENDAR-WORK-DATE.
064500     DIVIDE WS-CAL-WORK-DATE-8 BY 10000 GIVING WS-CAL-WORK-CCYY
064600         REMAINDER WS-CAL-REM.
064700     DIVIDE WS-CAL-REM BY 100 GIVING WS-CAL-WORK-MM
064800         REMAINDER WS-CAL-WORK-DD.
064900
065000*---------------------------------
065100* walks the transaction date span
065200* from LVA-START-DATE to LVA-END-
065300* DATE inclusive, one calendar day
065400* at a time, tallying the total
065500* calendar days and the working
065600* days (not a Saturday, Sunday or
065700* festival holiday).  A HALF_DAY
065800* request is a one-day span that
065900* counts as 0.5 working day if it
066000* passes CLASSIFY-CALENDAR-DAY.
066100*---------------------------------
066200 COMPUTE-WORKING-DAYS-AND-TOTAL.
066300     MOVE ZEROES TO WS-CALC-TOTAL-DAYS WS-CALC-WORKING-DAYS.
066400     MOVE WS-TARGET-START-DATE TO WS-CAL-WORK-DATE-8.
066500     PERFORM SPLIT-CALENDAR-WORK-DATE.
066600     MOVE "N" TO WS-CALC-DONE-SW.
066700     PERFORM WALK-ONE-CALENDAR-DAY
066800         UNTIL WS-CALC-IS-DONE.
066900     IF LVA-DURATION = "HALF_DAY"
067000         COMPUTE WS-CALC-TOTAL-DAYS-DEC = 0.5
067100         IF WS-CALC-WORKING-DAYS = 1
067200             COMPUTE WS-CALC-WORKING-DAYS-DEC = 0.5
067300         ELSE
067400             COMPUTE WS-CALC-WORKING-DAYS-DEC = 0
067500     ELSE
067600         MOVE WS-CALC-TOTAL-DAYS TO WS-CALC-TOTAL-DAYS-DEC
067700         MOVE WS-CALC-WORKING-DAYS TO WS-CALC-WORKING-DAYS-DEC.
067800
067900 WALK-ONE-CALENDAR-DAY.
068000     ADD 1 TO WS-CALC-TOTAL-DAYS.
068100     PERFORM CLASSIFY-CALENDAR-DAY.
068200     IF NOT WS-CALC-DAY-IS-WEEKEND AND
068300         NOT WS-CALC-DAY-IS-HOLIDAY
068400         ADD 1 TO WS-CALC-WORKING-DAYS.
068500     IF WS-CAL-WORK-DATE-8 = WS-TARGET-END-DATE
068600         MOVE "Y" TO WS-CALC-DONE-SW
068700     ELSE
068800         PERFORM STEP-CALENDAR-DAY-FORWARD
068900         PERFORM COMBINE-CALENDAR-WORK-DATE.
069000
069100 CLASSIFY-CALENDAR-DAY.
069200     PERFORM WEEKDAY-OF-DATE.
069300     IF WS-Z-IS-SATURDAY OR WS-Z-IS-SUNDAY
069400         MOVE "Y" TO WS-CALC-IS-WEEKEND-SW
069500     ELSE
069600         MOVE "N" TO WS-CALC-IS-WEEKEND-SW.
069700     PERFORM LOOKUP-HOLIDAY-BY-DATE.
069800
069900*---------------------------------
070000* finds this employee's balance
070100* row for WS-TARGET-YEAR, or lays
070200* down a fresh one at the default
070300* entitlement of 24.0 days when
070400* this is the first charge of the
070500* year for the employee.
070600*---------------------------------
070700 FIND-OR-CREATE-BALANCE.
070800     MOVE "N" TO WS-FOUND-SW.
070900     SET WS-BALANCE-IDX TO 1.
071000     SEARCH WS-BALANCE-ENTRY
071100         AT END
071200             MOVE "N" TO WS-FOUND-SW
071300         WHEN WS-BAL-EMP-ID(WS-BALANCE-IDX) = WS-TARGET-EMP-ID
071400         AND WS-BAL-YEAR(WS-BALANCE-IDX) = WS-TARGET-YEAR
071500             MOVE "Y" TO WS-FOUND-SW.
071600     IF NOT WS-ROW-WAS-FOUND
071700         PERFORM CREATE-DEFAULT-BALANCE.
071800
071900 CREATE-DEFAULT-BALANCE.
072000     ADD 1 TO WS-BALANCE-COUNT.
072100     SET WS-BALANCE-IDX TO WS-BALANCE-COUNT.
072200     MOVE WS-TARGET-EMP-ID TO WS-BAL-EMP-ID(WS-BALANCE-IDX).
072300     MOVE WS-TARGET-YEAR TO WS-BAL-YEAR(WS-BALANCE-IDX).
072400     MOVE 24.0 TO WS-BAL-TOTAL-ENTITLEMENT(WS-BALANCE-IDX).
072500     MOVE 0 TO WS-BAL-USED-LEAVES(WS-BALANCE-IDX).
072600     MOVE 24.0 TO WS-BAL-REMAINING-LEAVES(WS-BALANCE-IDX).
072700     MOVE 0 TO WS-BAL-CARRIED-FORWARD(WS-BALANCE-IDX).
072800     MOVE SPACES TO WS-BAL-YEAR-END-ACTION(WS-BALANCE-IDX).
072900     MOVE ZEROES TO WS-BAL-YEAR-END-DATE(WS-BALANCE-IDX).
073000     MOVE "Y" TO WS-BAL-CHANGED-SW(WS-BALANCE-IDX).
073100
073200*---------------------------------
073300* assumes FIND-OR-CREATE-BALANCE
073400* already set WS-BALANCE-IDX and
073500* WS-TXN-WORKING-DAYS holds the
073600* amount to charge.
073700*---------------------------------
073800 DEDUCT-BALANCE.
073900     IF WS-BAL-REMAINING-LEAVES(WS-BALANCE-IDX) < WS-TXN-WORKING-DAYS
074000         MOVE "N" TO WS-DEDUCT-OK-SW
074100     ELSE
074200         ADD WS-TXN-WORKING-DAYS TO
074300         WS-BAL-USED-LEAVES(WS-BALANCE-IDX)
074400         SUBTRACT WS-TXN-WORKING-DAYS FROM
074500         WS-BAL-REMAINING-LEAVES(WS-BALANCE-IDX)
074600         MOVE "Y" TO WS-BAL-CHANGED-SW(WS-BALANCE-IDX)
074700         MOVE "Y" TO WS-DEDUCT-OK-SW.
074800
074900 RESTORE-BALANCE.
075000     SUBTRACT WS-TXN-WORKING-DAYS FROM
075100         WS-BAL-USED-LEAVES(WS-BALANCE-IDX).
075200     ADD WS-TXN-WORKING-DAYS TO
075300         WS-BAL-REMAINING-LEAVES(WS-BALANCE-IDX).
075400     MOVE "Y" TO WS-BAL-CHANGED-SW(WS-BALANCE-IDX).
075500
075600*---------------------------------
075700* APPLY - validate, price the
075800* request in working days, deduct
075900* the balance, run the auto-
076000* approval rule and file the new
076100* request row.  The whole check
076200* is a chain of guard IFs on WS-
076300* VALID-SW so any failure skips
076400* straight to the error line.
076500*---------------------------------
076600 APPLY-LEAVE.
076700     MOVE LVA-EMP-ID TO WS-TARGET-EMP-ID.
076800     PERFORM LOOKUP-EMPLOYEE.
076900     MOVE "Y" TO WS-VALID-SW.
077000     MOVE SPACES TO WS-ERROR-MESSAGE.
077100     IF NOT WS-ROW-WAS-FOUND
077200         MOVE "N" TO WS-VALID-SW
077300         MOVE "EMPLOYEE NOT FOUND" TO WS-ERROR-MESSAGE.
077400     IF WS-TXN-IS-VALID
077500         PERFORM VALIDATE-DATES-AND-REASON.
077600     IF WS-TXN-IS-VALID
077700         PERFORM CHECK-FOR-OVERLAP
077800         IF WS-SPAN-OVERLAPS
077900             MOVE "N" TO WS-VALID-SW
078000             MOVE "OVERLAPS EXISTING" TO WS-ERROR-MESSAGE.
078100     IF WS-TXN-IS-VALID
078200         MOVE LVA-START-DATE TO WS-TARGET-START-DATE
078300         MOVE LVA-END-DATE TO WS-TARGET-END-DATE
078400         PERFORM COMPUTE-WORKING-DAYS-AND-TOTAL
078500         PERFORM CHECK-WORKING-DAYS-PRESENT.
078600     IF WS-TXN-IS-VALID
078700         COMPUTE WS-TARGET-YEAR = LVA-START-DATE / 10000
078800         PERFORM FIND-OR-CREATE-BALANCE
078900         MOVE WS-CALC-WORKING-DAYS-DEC TO WS-TXN-WORKING-DAYS
079000         PERFORM DEDUCT-BALANCE
079100         IF NOT WS-BALANCE-WAS-SUFFICIENT
079200             MOVE "N" TO WS-VALID-SW
079300             MOVE "INSUFFICIENT BAL" TO WS-ERROR-MESSAGE.
079400     MOVE LVA-EMP-ID TO WS-REPORT-EMP-ID.
079500     MOVE "APPLY" TO WS-REPORT-ACTION.
079600     MOVE LVA-START-DATE TO WS-REPORT-START-DATE.
079700     MOVE LVA-END-DATE TO WS-REPORT-END-DATE.
079800     IF WS-TXN-IS-VALID
079900         PERFORM DETERMINE-AUTO-APPROVAL
080000         PERFORM ASSIGN-REQUEST-ID
080100         PERFORM RECORD-NEW-REQUEST
080200         ADD 1 TO CTR-APPLIED
080300         PERFORM WRITE-NOTIFICATION-FOR-MANAGERS
080400         MOVE WS-CALC-WORKING-DAYS-DEC TO WS-REPORT-WORKING-DAYS
080500         MOVE LVQ-STATUS(LV-REQUEST-IDX) TO WS-REPORT-STATUS
080600         PERFORM PRINT-DETAIL-LINE
080700     ELSE
080800         ADD 1 TO CTR-ERRORS
080900         PERFORM PRINT-ERROR-LINE.
081000
081100 VALIDATE-DATES-AND-REASON.
081200     IF LVA-START-DATE < WS-RUN-DATE-8
081300         MOVE "N" TO WS-VALID-SW
081400         MOVE "START BEFORE TODAY" TO WS-ERROR-MESSAGE
081500     ELSE
081600     IF LVA-END-DATE < LVA-START-DATE
081700         MOVE "N" TO WS-VALID-SW
081800         MOVE "END BEFORE START" TO WS-ERROR-MESSAGE
081900     ELSE
082000     IF LVA-REASON = SPACES
082100         MOVE "N" TO WS-VALID-SW
082200         MOVE "REASON IS BLANK" TO WS-ERROR-MESSAGE.
082300
082400 CHECK-WORKING-DAYS-PRESENT.
082500     IF LVA-DURATION = "FULL_DAY" AND WS-CALC-WORKING-DAYS-DEC = 0
082600         MOVE "N" TO WS-VALID-SW
082700         MOVE "NO WORKING DAYS" TO WS-ERROR-MESSAGE
082800     ELSE
082900     IF LVA-DURATION = "HALF_DAY" AND WS-CALC-WORKING-DAYS-DEC = 0
083000         MOVE "N" TO WS-VALID-SW
083100         MOVE "NOT A WORKING DAY" TO WS-ERROR-MESSAGE.
083200
083300*---------------------------------
083400* overlap = an existing PENDING or
083500* APPROVED request of the same
083600* employee whose span touches
083700* the new one.
083800*---------------------------------
083900 CHECK-FOR-OVERLAP.
084000     MOVE "N" TO WS-OVERLAP-SW.
084100     PERFORM CHECK-ONE-EXISTING-REQUEST
084200         VARYING LV-REQUEST-IDX FROM 1 BY 1
084300         UNTIL LV-REQUEST-IDX > LV-REQUEST-COUNT
084400         OR WS-SPAN-OVERLAPS.
084500
084600 CHECK-ONE-EXISTING-REQUEST.
084700     IF LVQ-EMP-ID(LV-REQUEST-IDX) = LVA-EMP-ID AND
084800         (LVQ-STATUS(LV-REQUEST-IDX) = "APPROVED" OR
084900         LVQ-STATUS(LV-REQUEST-IDX) = "PENDING")
085000         IF LVQ-START-DATE(LV-REQUEST-IDX) NOT > LVA-END-DATE AND
085100         LVQ-END-DATE(LV-REQUEST-IDX) NOT < LVA-START-DATE
085200             MOVE "Y" TO WS-OVERLAP-SW.
085300
085400*---------------------------------
085500* auto-approval - working days 2.0
085600* or less, and fewer than 2 auto-
085700* approved requests already on the
085800* books for this employee in the
085900* same YYYYMM as the start date.
086000*---------------------------------
086100 DETERMINE-AUTO-APPROVAL.
086200     MOVE "N" TO WS-AUTO-SW.
086300     IF WS-CALC-WORKING-DAYS-DEC NOT > 2.0
086400         COMPUTE WS-YR-MO-NEW = LVA-START-DATE / 100
086500         MOVE ZEROES TO WS-AUTO-APPROVE-COUNT
086600         PERFORM COUNT-AUTO-APPROVED-THIS-MONTH
086700         VARYING LV-REQUEST-IDX FROM 1 BY 1
086800         UNTIL LV-REQUEST-IDX > LV-REQUEST-COUNT
086900         IF WS-AUTO-APPROVE-COUNT < 2
087000             MOVE "Y" TO WS-AUTO-SW.
087100
087200 COUNT-AUTO-APPROVED-THIS-MONTH.
087300     IF LVQ-EMP-ID(LV-REQUEST-IDX) = LVA-EMP-ID AND
087400         LVQ-AUTO-APPROVED(LV-REQUEST-IDX) = "Y"
087500         COMPUTE WS-YR-MO-EXISTING =
087600         LVQ-START-DATE(LV-REQUEST-IDX) / 100
087700         IF WS-YR-MO-EXISTING = WS-YR-MO-NEW
087800             ADD 1 TO WS-AUTO-APPROVE-COUNT.
087900
088000 ASSIGN-REQUEST-ID.
088100     MOVE CTR-NEXT-REQUEST-ID TO WS-NEW-REQUEST-ID.
088200     ADD 1 TO CTR-NEXT-REQUEST-ID.
088300
088400*---------------------------------
088500* files the new request in the
088600* in-memory table.  LEAVE-REQUEST-
088700* FILE itself is written whole at
088800* the end of the run - see WRITE-
088900* ALL-REQUESTS - because a request
089000* applied early in the run can be
089100* approved, rejected or cancelled
089200* later in the very same run.
089300*---------------------------------
089400 RECORD-NEW-REQUEST.
089500     ADD 1 TO LV-REQUEST-COUNT.
089600     SET LV-REQUEST-IDX TO LV-REQUEST-COUNT.
089700     MOVE WS-NEW-REQUEST-ID TO LVQ-ID(LV-REQUEST-IDX).
089800     MOVE LVA-EMP-ID TO LVQ-EMP-ID(LV-REQUEST-IDX).
089900     MOVE LVA-START-DATE TO LVQ-START-DATE(LV-REQUEST-IDX).
090000     MOVE LVA-END-DATE TO LVQ-END-DATE(LV-REQUEST-IDX).
090100     MOVE WS-CALC-TOTAL-DAYS-DEC TO LVQ-TOTAL-DAYS(LV-REQUEST-IDX).
090200     MOVE WS-CALC-WORKING-DAYS-DEC TO
090300         LVQ-WORKING-DAYS(LV-REQUEST-IDX).
090400     MOVE LVA-REASON TO LVQ-REASON(LV-REQUEST-IDX).
090500     MOVE LVA-DURATION TO LVQ-DURATION(LV-REQUEST-IDX).
090600     MOVE LVA-HALF-DAY-TYPE TO LVQ-HALF-DAY-TYPE(LV-REQUEST-IDX).
090700     MOVE ZEROES TO LVQ-PROCESSED-BY(LV-REQUEST-IDX).
090800     MOVE ZEROES TO LVQ-PROCESSED-DATE(LV-REQUEST-IDX).
090900     MOVE WS-RUN-DATE-8 TO LVQ-CREATED-DATE(LV-REQUEST-IDX).
091000     IF WS-REQUEST-AUTO-APPROVES
091100         MOVE "APPROVED" TO LVQ-STATUS(LV-REQUEST-IDX)
091200         MOVE "Y" TO LVQ-AUTO-APPROVED(LV-REQUEST-IDX)
091300         MOVE WS-RUN-DATE-8 TO LVQ-PROCESSED-DATE(LV-REQUEST-IDX)
091400         ADD 1 TO CTR-AUTO-APPROVED
091500     ELSE
091600         MOVE "PENDING" TO LVQ-STATUS(LV-REQUEST-IDX)
091700         MOVE "N" TO LVQ-AUTO-APPROVED(LV-REQUEST-IDX).
091800
091900*---------------------------------
092000* finds a filed request by its id,
092100* set by the caller into WS-NEW-
092200* REQUEST-ID before this is
092300* performed.  APPROVE, REJECT and
092400* CANCEL all key off LVA-LVR-ID.
092500*---------------------------------
092600 FIND-REQUEST-BY-ID.
092700     MOVE "N" TO WS-FOUND-SW.
092800     SET LV-REQUEST-IDX TO 1.
092900     SEARCH LV-REQUEST-ENTRY
093000         AT END
093100             MOVE "N" TO WS-FOUND-SW
093200         WHEN LVQ-ID(LV-REQUEST-IDX) = WS-NEW-REQUEST-ID
093300             MOVE "Y" TO WS-FOUND-SW.
093400
093500*---------------------------------
093600* an ADMIN can approve or reject
093700* any request.  A MANAGER may only
093800* act on a request raised by an
093900* employee in the manager's own
094000* department - resolved through
094100* the employee table both ways.
094200*---------------------------------
094300 CHECK-APPROVER-AUTHORITY.
094400     MOVE "N" TO WS-AUTH-SW.
094500     PERFORM LOOKUP-USER-BY-ID.
094600     IF WS-ROW-WAS-FOUND
094700         IF WS-USR-ROLE(WS-USER-IDX) = "ADMIN"
094800             MOVE "Y" TO WS-AUTH-SW
094900         ELSE
095000         IF WS-USR-ROLE(WS-USER-IDX) = "MANAGER"
095100             PERFORM LOOKUP-EMPLOYEE-BY-USER-ID
095200             IF WS-ROW-WAS-FOUND
095300                 MOVE WS-EMP-DEPARTMENT(WS-EMPLOYEE-IDX) TO
095400         WS-APPROVER-DEPT
095500                 MOVE LVQ-EMP-ID(LV-REQUEST-IDX) TO WS-TARGET-EMP-ID
095600                 PERFORM LOOKUP-EMPLOYEE
095700                 IF WS-ROW-WAS-FOUND
095800                     MOVE WS-EMP-DEPARTMENT(WS-EMPLOYEE-IDX) TO
095900         WS-TARGET-DEPT
096000                     IF WS-TARGET-DEPT = WS-APPROVER-DEPT
096100                         MOVE "Y" TO WS-AUTH-SW.
096200
096300*---------------------------------
096400* APPROVE - PENDING requests only,
096500* and only by an authorized ADMIN
096600* or department MANAGER.
096700*---------------------------------
096800 APPROVE-LEAVE.
096900     MOVE "Y" TO WS-VALID-SW.
097000     MOVE SPACES TO WS-ERROR-MESSAGE.
097100     MOVE LVA-LVR-ID TO WS-NEW-REQUEST-ID.
097200     PERFORM FIND-REQUEST-BY-ID.
097300     IF NOT WS-ROW-WAS-FOUND
097400         MOVE "N" TO WS-VALID-SW
097500         MOVE "REQUEST NOT FOUND" TO WS-ERROR-MESSAGE.
097600     IF WS-TXN-IS-VALID
097700         IF LVQ-STATUS(LV-REQUEST-IDX) NOT = "PENDING"
097800             MOVE "N" TO WS-VALID-SW
097900             MOVE "NOT PENDING" TO WS-ERROR-MESSAGE.
098000     IF WS-TXN-IS-VALID
098100         PERFORM CHECK-APPROVER-AUTHORITY
098200         IF NOT WS-APPROVER-IS-AUTHORIZED
098300             MOVE "N" TO WS-VALID-SW
098400             MOVE "NOT AUTHORIZED" TO WS-ERROR-MESSAGE.
098500     MOVE LVQ-EMP-ID(LV-REQUEST-IDX) TO WS-REPORT-EMP-ID.
098600     MOVE "APPROVE" TO WS-REPORT-ACTION.
098700     MOVE LVQ-START-DATE(LV-REQUEST-IDX) TO WS-REPORT-START-DATE.
098800     MOVE LVQ-END-DATE(LV-REQUEST-IDX) TO WS-REPORT-END-DATE.
098900     IF WS-TXN-IS-VALID
099000         MOVE "APPROVED" TO LVQ-STATUS(LV-REQUEST-IDX)
099100         MOVE LVA-APPROVER-USER-ID TO LVQ-PROCESSED-BY(LV-REQUEST-IDX)
099200         MOVE WS-RUN-DATE-8 TO LVQ-PROCESSED-DATE(LV-REQUEST-IDX)
099300         ADD 1 TO CTR-APPROVED
099400         PERFORM WRITE-NOTIFICATION-TO-EMPLOYEE
099500         MOVE LVQ-WORKING-DAYS(LV-REQUEST-IDX) TO
099600         WS-REPORT-WORKING-DAYS
099700         MOVE "APPROVED" TO WS-REPORT-STATUS
099800         PERFORM PRINT-DETAIL-LINE
099900     ELSE
100000         ADD 1 TO CTR-ERRORS
100100         PERFORM PRINT-ERROR-LINE.
100200
100300*---------------------------------
100400* REJECT - PENDING requests only,
100500* same authority rule as APPROVE,
100600* and the deducted balance comes
100700* back to the employee.
100800*---------------------------------
100900 REJECT-LEAVE.
101000     MOVE "Y" TO WS-VALID-SW.
101100     MOVE SPACES TO WS-ERROR-MESSAGE.
101200     MOVE LVA-LVR-ID TO WS-NEW-REQUEST-ID.
101300     PERFORM FIND-REQUEST-BY-ID.
101400     IF NOT WS-ROW-WAS-FOUND
101500         MOVE "N" TO WS-VALID-SW
101600         MOVE "REQUEST NOT FOUND" TO WS-ERROR-MESSAGE.
101700     IF WS-TXN-IS-VALID
101800         IF LVQ-STATUS(LV-REQUEST-IDX) NOT = "PENDING"
101900             MOVE "N" TO WS-VALID-SW
102000             MOVE "NOT PENDING" TO WS-ERROR-MESSAGE.
102100     IF WS-TXN-IS-VALID
102200         PERFORM CHECK-APPROVER-AUTHORITY
102300         IF NOT WS-APPROVER-IS-AUTHORIZED
102400             MOVE "N" TO WS-VALID-SW
102500             MOVE "NOT AUTHORIZED" TO WS-ERROR-MESSAGE.
102600     MOVE LVQ-EMP-ID(LV-REQUEST-IDX) TO WS-REPORT-EMP-ID.
102700     MOVE "REJECT" TO WS-REPORT-ACTION.
102800     MOVE LVQ-START-DATE(LV-REQUEST-IDX) TO WS-REPORT-START-DATE.
102900     MOVE LVQ-END-DATE(LV-REQUEST-IDX) TO WS-REPORT-END-DATE.
103000     IF WS-TXN-IS-VALID
103100         MOVE LVQ-EMP-ID(LV-REQUEST-IDX) TO WS-TARGET-EMP-ID
103200         COMPUTE WS-TARGET-YEAR =
103300         LVQ-START-DATE(LV-REQUEST-IDX) / 10000
103400         MOVE LVQ-WORKING-DAYS(LV-REQUEST-IDX) TO WS-TXN-WORKING-DAYS
103500         PERFORM FIND-OR-CREATE-BALANCE
103600         PERFORM RESTORE-BALANCE
103700         MOVE "REJECTED" TO LVQ-STATUS(LV-REQUEST-IDX)
103800         MOVE LVA-APPROVER-USER-ID TO LVQ-PROCESSED-BY(LV-REQUEST-IDX)
103900         MOVE WS-RUN-DATE-8 TO LVQ-PROCESSED-DATE(LV-REQUEST-IDX)
104000         ADD 1 TO CTR-REJECTED
104100         PERFORM WRITE-NOTIFICATION-TO-EMPLOYEE
104200         MOVE LVQ-WORKING-DAYS(LV-REQUEST-IDX) TO
104300         WS-REPORT-WORKING-DAYS
104400         MOVE "REJECTED" TO WS-REPORT-STATUS
104500         PERFORM PRINT-DETAIL-LINE
104600     ELSE
104700         ADD 1 TO CTR-ERRORS
104800         PERFORM PRINT-ERROR-LINE.
104900
105000*---------------------------------
105100* a request may be cancelled by
105200* its own employee while it is
105300* still PENDING, or any time up to
105400* the start date even if it has
105500* already been APPROVED.
105600*---------------------------------
105700 CHECK-CANCELLABLE.
105800     MOVE "N" TO WS-CANCEL-OK-SW.
105900     IF LVQ-STATUS(LV-REQUEST-IDX) = "PENDING"
106000         MOVE "Y" TO WS-CANCEL-OK-SW
106100     ELSE
106200     IF LVQ-STATUS(LV-REQUEST-IDX) = "APPROVED" AND
106300         LVQ-START-DATE(LV-REQUEST-IDX) > WS-RUN-DATE-8
106400         MOVE "Y" TO WS-CANCEL-OK-SW.
106500
106600 CANCEL-LEAVE.
106700     MOVE "Y" TO WS-VALID-SW.
106800     MOVE SPACES TO WS-ERROR-MESSAGE.
106900     MOVE LVA-LVR-ID TO WS-NEW-REQUEST-ID.
107000     PERFORM FIND-REQUEST-BY-ID.
107100     IF NOT WS-ROW-WAS-FOUND
107200         MOVE "N" TO WS-VALID-SW
107300         MOVE "REQUEST NOT FOUND" TO WS-ERROR-MESSAGE.
107400     IF WS-TXN-IS-VALID
107500         IF LVQ-EMP-ID(LV-REQUEST-IDX) NOT = LVA-EMP-ID
107600             MOVE "N" TO WS-VALID-SW
107700             MOVE "NOT OWN REQUEST" TO WS-ERROR-MESSAGE.
107800     IF WS-TXN-IS-VALID
107900         PERFORM CHECK-CANCELLABLE
108000         IF NOT WS-REQUEST-IS-CANCELLABLE
108100             MOVE "N" TO WS-VALID-SW
108200             MOVE "NOT CANCELLABLE" TO WS-ERROR-MESSAGE.
108300     MOVE LVQ-EMP-ID(LV-REQUEST-IDX) TO WS-REPORT-EMP-ID.
108400     MOVE "CANCEL" TO WS-REPORT-ACTION.
108500     MOVE LVQ-START-DATE(LV-REQUEST-IDX) TO WS-REPORT-START-DATE.
108600     MOVE LVQ-END-DATE(LV-REQUEST-IDX) TO WS-REPORT-END-DATE.
108700     IF WS-TXN-IS-VALID
108800         MOVE LVQ-EMP-ID(LV-REQUEST-IDX) TO WS-TARGET-EMP-ID
108900         COMPUTE WS-TARGET-YEAR =
109000         LVQ-START-DATE(LV-REQUEST-IDX) / 10000
109100         MOVE LVQ-WORKING-DAYS(LV-REQUEST-IDX) TO WS-TXN-WORKING-DAYS
109200         PERFORM FIND-OR-CREATE-BALANCE
109300         PERFORM RESTORE-BALANCE
109400         MOVE "CANCELLED" TO LVQ-STATUS(LV-REQUEST-IDX)
109500         MOVE WS-RUN-DATE-8 TO LVQ-PROCESSED-DATE(LV-REQUEST-IDX)
109600         ADD 1 TO CTR-CANCELLED
109700         MOVE LVQ-WORKING-DAYS(LV-REQUEST-IDX) TO
109800         WS-REPORT-WORKING-DAYS
109900         MOVE "CANCELLED" TO WS-REPORT-STATUS
110000         PERFORM PRINT-DETAIL-LINE
110100     ELSE
110200         ADD 1 TO CTR-ERRORS
110300         PERFORM PRINT-ERROR-LINE.
110400
110500*---------------------------------
110600* notifies every enabled MANAGER
110700* that a fresh PENDING request is
110800* waiting on them.  Auto-approved
110900* requests still raise the notice
111000* so the manager's dashboard stays
111100* current.
111200*---------------------------------
111300 WRITE-NOTIFICATION-FOR-MANAGERS.
111400     PERFORM WRITE-ONE-MANAGER-NOTIFICATION
111500         VARYING WS-USER-IDX FROM 1 BY 1
111600         UNTIL WS-USER-IDX > WS-USER-COUNT.
111700
111800 WRITE-ONE-MANAGER-NOTIFICATION.
111900     IF WS-USR-ROLE(WS-USER-IDX) = "MANAGER" AND
112000         WS-USR-ENABLED(WS-USER-IDX) = "Y"
112100         MOVE SPACES TO WS-NOTIFICATION-MSG
112200         MOVE "LEAVE REQUEST PENDING FOR EMPLOYEE" TO WS-NM-LABEL
112300         MOVE LVA-EMP-ID TO WS-NM-EMP-ID
112400         MOVE WS-USR-ID(WS-USER-IDX) TO NTF-USER-ID
112500         MOVE WS-NOTIFICATION-MSG TO NTF-MESSAGE
112600         MOVE "N" TO NTF-READ-FLAG
112700         MOVE WS-RUN-DATE-8 TO NTF-DATE
112800         WRITE NOTIFICATION-RECORD.
112900
113000*---------------------------------
113100* tells the employee their request
113200* was approved, rejected, or (from
113300* LVMGRAPR/LVYREND, not here) some
113400* other status change.  WS-REPORT-
113500* ACTION already carries the verb.
113600*---------------------------------
113700 WRITE-NOTIFICATION-TO-EMPLOYEE.
113800     MOVE LVQ-EMP-ID(LV-REQUEST-IDX) TO WS-TARGET-EMP-ID.
113900     PERFORM LOOKUP-EMPLOYEE.
114000     IF WS-ROW-WAS-FOUND
114100         MOVE SPACES TO WS-NOTIFICATION-MSG
114200         IF WS-REPORT-ACTION = "APPROVE"
114300             MOVE "YOUR LEAVE REQUEST WAS APPROVED" TO WS-NM-LABEL
114400         ELSE
114500         IF WS-REPORT-ACTION = "REJECT"
114600             MOVE "YOUR LEAVE REQUEST WAS REJECTED" TO WS-NM-LABEL.
114700         MOVE WS-EMP-USER-ID(WS-EMPLOYEE-IDX) TO NTF-USER-ID
114800         MOVE WS-NOTIFICATION-MSG TO NTF-MESSAGE
114900         MOVE "N" TO NTF-READ-FLAG
115000         MOVE WS-RUN-DATE-8 TO NTF-DATE
115100         WRITE NOTIFICATION-RECORD.
115200
115300*---------------------------------
115400* one detail line per transaction
115500* that went through clean, grouped
115600* by employee - see CHECK-
115700* EMPLOYEE-BREAK.
115800*---------------------------------
115900 PRINT-DETAIL-LINE.
116000     PERFORM CHECK-EMPLOYEE-BREAK.
116100     IF LINE-COUNT > MAXIMUM-LINES
116200         PERFORM START-NEXT-PAGE.
116300     MOVE WS-REPORT-EMP-ID TO WS-TARGET-EMP-ID.
116400     PERFORM LOOKUP-EMPLOYEE.
116500     MOVE SPACES TO WS-PRINT-LINE.
116600     MOVE WS-REPORT-EMP-ID TO WSD-EMP-ID.
116700     IF WS-ROW-WAS-FOUND
116800         MOVE WS-EMP-NAME(WS-EMPLOYEE-IDX) TO WSD-EMP-NAME
116900     ELSE
117000         MOVE "UNKNOWN" TO WSD-EMP-NAME.
117100     MOVE WS-REPORT-ACTION TO WSD-ACTION.
117200     MOVE WS-REPORT-START-DATE TO WSD-START-DATE.
117300     MOVE WS-REPORT-END-DATE TO WSD-END-DATE.
117400     MOVE WS-REPORT-WORKING-DAYS TO WSD-WORK-DAYS.
117500     MOVE WS-REPORT-STATUS TO WSD-STATUS.
117600     PERFORM WRITE-TO-REPORT.
117700     ADD WS-REPORT-WORKING-DAYS TO WS-EMP-SUBTOTAL-DAYS.
117800     ADD WS-REPORT-WORKING-DAYS TO WS-GRAND-WORK-DAYS.
117900
118000 PRINT-ERROR-LINE.
118100     PERFORM CHECK-EMPLOYEE-BREAK.
118200     IF LINE-COUNT > MAXIMUM-LINES
118300         PERFORM START-NEXT-PAGE.
118400     MOVE WS-REPORT-EMP-ID TO WS-TARGET-EMP-ID.
118500     PERFORM LOOKUP-EMPLOYEE.
118600     MOVE SPACES TO WS-PRINT-LINE.
118700     MOVE WS-REPORT-EMP-ID TO WSD-EMP-ID.
118800     IF WS-ROW-WAS-FOUND
118900         MOVE WS-EMP-NAME(WS-EMPLOYEE-IDX) TO WSD-EMP-NAME
119000     ELSE
119100         MOVE "UNKNOWN" TO WSD-EMP-NAME.
119200     MOVE WS-REPORT-ACTION TO WSD-ACTION.
119300     MOVE WS-REPORT-START-DATE TO WSD-START-DATE.
119400     MOVE WS-REPORT-END-DATE TO WSD-END-DATE.
119500     MOVE ZEROES TO WSD-WORK-DAYS.
119600     MOVE WS-ERROR-MESSAGE TO WSD-STATUS.
119700     PERFORM WRITE-TO-REPORT.
119800
119900*---------------------------------
120000* one report line per employee ID
120100* change in the transaction stream
120200* - the file is not guaranteed
120300* sorted, so this catches a
120400* returning employee ID as a new
120500* break rather than assuming the
120600* old sales-report style single
120700* pass through a sorted file.
120800*---------------------------------
120900 CHECK-EMPLOYEE-BREAK.
121000     IF WS-REPORT-EMP-ID NOT = WS-CURRENT-EMP-ID
121100         IF WS-CURRENT-EMP-ID NOT = ZEROES
121200             PERFORM END-ONE-EMPLOYEE.
121300         MOVE WS-REPORT-EMP-ID TO WS-CURRENT-EMP-ID
121400         MOVE ZEROES TO WS-EMP-SUBTOTAL-DAYS.
121500
121600 END-ONE-EMPLOYEE.
121700     IF LINE-COUNT > MAXIMUM-LINES
121800         PERFORM START-NEXT-PAGE.
121900     MOVE SPACES TO WS-PRINT-LINE.
122000     MOVE "EMPLOYEE SUBTOTAL WORKING DAYS" TO WST-LABEL.
122100     MOVE WS-EMP-SUBTOTAL-DAYS TO WST-VALUE.
122200     PERFORM WRITE-TO-REPORT.
122300
122400*---------------------------------
122500* run-control totals, printed at
122600* the foot of the report.  LVDASHST
122700* appends the dashboard summary
122800* section later in the same job
122900* stream by opening REPORT-FILE
123000* EXTEND.
123100*---------------------------------
123200 PRINT-FINAL-TOTALS.
123300     MOVE SPACES TO WS-PRINT-LINE.
123400     PERFORM WRITE-TO-REPORT.
123500     MOVE SPACES TO WS-PRINT-LINE.
123600     MOVE "RUN-CONTROL TOTALS" TO WSH2-SUBTITLE.
123700     PERFORM WRITE-TO-REPORT.
123800     MOVE SPACES TO WS-PRINT-LINE.
123900     MOVE "TRANSACTIONS READ" TO WST-LABEL.
124000     MOVE CTR-READ TO WST-COUNT.
124100     PERFORM WRITE-TO-REPORT.
124200     MOVE SPACES TO WS-PRINT-LINE.
124300     MOVE "LEAVE REQUESTS APPLIED" TO WST-LABEL.
124400     MOVE CTR-APPLIED TO WST-COUNT.
124500     PERFORM WRITE-TO-REPORT.
124600     MOVE SPACES TO WS-PRINT-LINE.
124700     MOVE "AUTO-APPROVED ON APPLY" TO WST-LABEL.
124800     MOVE CTR-AUTO-APPROVED TO WST-COUNT.
124900     PERFORM WRITE-TO-REPORT.
125000     MOVE SPACES TO WS-PRINT-LINE.
125100     MOVE "REQUESTS APPROVED" TO WST-LABEL.
125200     MOVE CTR-APPROVED TO WST-COUNT.
125300     PERFORM WRITE-TO-REPORT.
125400     MOVE SPACES TO WS-PRINT-LINE.
125500     MOVE "REQUESTS REJECTED" TO WST-LABEL.
125600     MOVE CTR-REJECTED TO WST-COUNT.
125700     PERFORM WRITE-TO-REPORT.
125800     MOVE SPACES TO WS-PRINT-LINE.
125900     MOVE "REQUESTS CANCELLED" TO WST-LABEL.
126000     MOVE CTR-CANCELLED TO WST-COUNT.
126100     PERFORM WRITE-TO-REPORT.
126200     MOVE SPACES TO WS-PRINT-LINE.
126300     MOVE "TRANSACTIONS IN ERROR" TO WST-LABEL.
126400     MOVE CTR-ERRORS TO WST-COUNT.
126500     PERFORM WRITE-TO-REPORT.
126600     MOVE SPACES TO WS-PRINT-LINE.
126700     MOVE "GRAND TOTAL WORKING DAYS CHARGED" TO WST-LABEL.
126800     MOVE WS-GRAND-WORK-DAYS TO WST-VALUE.
126900     PERFORM WRITE-TO-REPORT.
127000
127100*---------------------------------
127200* print / page control, matching
127300* the sales-report program's
127400* paragraph names and logic -
127500* WRITE-TO-PRINTER, LINE-FEED,
127600* START-NEW-PAGE and FORM-FEED
127700* there become WRITE-TO-REPORT,
127800* the same LINE-FEED and START-
127900* NEW-PAGE, and FORM-FEED here.
128000*---------------------------------
128100 WRITE-TO-REPORT.
128200     WRITE REPORT-RECORD FROM WS-PRINT-LINE.
128300     ADD 1 TO LINE-COUNT.
128400
128500 START-NEW-PAGE.
128600     ADD 1 TO PAGE-NUMBER.
128700     MOVE ZEROES TO LINE-COUNT.
128800     MOVE SPACES TO WS-PRINT-LINE.
128900     MOVE "LEAVE TRANSACTION PROCESSOR - RUN CONTROL REPORT" TO
129000         WSH1-TITLE.
129100     PERFORM WRITE-TO-REPORT.
129200     MOVE SPACES TO WS-PRINT-LINE.
129300     PERFORM WRITE-TO-REPORT.
129400     MOVE SPACES TO WS-PRINT-LINE.
129500     MOVE "EMP ID" TO WSC-COL1.
129600     MOVE "EMPLOYEE NAME" TO WSC-COL2.
129700     MOVE "ACTION" TO WSC-COL3.
129800     MOVE "START DATE" TO WSC-COL4.
129900     MOVE "END DATE" TO WSC-COL5.
130000     MOVE "DAYS" TO WSC-COL6.
130100     MOVE "STATUS" TO WSC-COL7.
130200     PERFORM WRITE-TO-REPORT.
130300
130400 START-NEXT-PAGE.
130500     PERFORM END-LAST-PAGE.
130600     PERFORM START-NEW-PAGE.
130700
130800 END-LAST-PAGE.
130900     IF PAGE-NUMBER > 0
131000         PERFORM FORM-FEED.
131100     MOVE ZEROES TO LINE-COUNT.
131200
131300 FORM-FEED.
131400     WRITE REPORT-RECORD FROM WS-PRINT-LINE
131500         BEFORE ADVANCING PAGE.
131600
131700*---------------------------------
131800* LEAVE-REQUEST-FILE is written
131900* whole, in table order, at the
132000* close of the run - see the note
132100* at RECORD-NEW-REQUEST.
132200*---------------------------------
132300 WRITE-ALL-REQUESTS.
132400     PERFORM WRITE-ONE-REQUEST
132500         VARYING LV-REQUEST-IDX FROM 1 BY 1
132600         UNTIL LV-REQUEST-IDX > LV-REQUEST-COUNT.
132700
132800 WRITE-ONE-REQUEST.
132900     MOVE LVQ-ID(LV-REQUEST-IDX) TO LVR-ID.
133000     MOVE LVQ-EMP-ID(LV-REQUEST-IDX) TO LVR-EMP-ID.
133100     MOVE LVQ-START-DATE(LV-REQUEST-IDX) TO LVR-START-DATE.
133200     MOVE LVQ-END-DATE(LV-REQUEST-IDX) TO LVR-END-DATE.
133300     MOVE LVQ-TOTAL-DAYS(LV-REQUEST-IDX) TO LVR-TOTAL-DAYS.
133400     MOVE LVQ-WORKING-DAYS(LV-REQUEST-IDX) TO LVR-WORKING-DAYS.
133500     MOVE LVQ-REASON(LV-REQUEST-IDX) TO LVR-REASON.
133600     MOVE LVQ-STATUS(LV-REQUEST-IDX) TO LVR-STATUS.
133700     MOVE LVQ-DURATION(LV-REQUEST-IDX) TO LVR-DURATION.
133800     MOVE LVQ-HALF-DAY-TYPE(LV-REQUEST-IDX) TO LVR-HALF-DAY-TYPE.
133900     MOVE LVQ-PROCESSED-BY(LV-REQUEST-IDX) TO LVR-PROCESSED-BY.
134000     MOVE LVQ-PROCESSED-DATE(LV-REQUEST-IDX) TO LVR-PROCESSED-DATE.
134100     MOVE LVQ-CREATED-DATE(LV-REQUEST-IDX) TO LVR-CREATED-DATE.
134200     MOVE LVQ-AUTO-APPROVED(LV-REQUEST-IDX) TO LVR-AUTO-APPROVED.
134300     WRITE LEAVE-REQUEST-RECORD.
134400
134500*---------------------------------
134600* rewrites BALANCE-FILE in table
134700* order from the in-memory table -
134800* rows never touched this run go
134900* back out unchanged; rows DEDUCT-
135000* BALANCE or RESTORE-BALANCE
135100* touched carry the new figures.
135200*---------------------------------
135300 REWRITE-BALANCE-FILE.
135400     OPEN OUTPUT BALANCE-FILE.
135500     PERFORM WRITE-ONE-BALANCE-ROW
135600         VARYING WS-BALANCE-IDX FROM 1 BY 1
135700         UNTIL WS-BALANCE-IDX > WS-BALANCE-COUNT.
135800     CLOSE BALANCE-FILE.
135900
136000 WRITE-ONE-BALANCE-ROW.
136100     MOVE WS-BAL-EMP-ID(WS-BALANCE-IDX) TO BAL-EMP-ID.
136200     MOVE WS-BAL-YEAR(WS-BALANCE-IDX) TO BAL-YEAR.
136300     MOVE WS-BAL-TOTAL-ENTITLEMENT(WS-BALANCE-IDX) TO
136400         BAL-TOTAL-ENTITLEMENT.
136500     MOVE WS-BAL-USED-LEAVES(WS-BALANCE-IDX) TO BAL-USED-LEAVES.
136600     MOVE WS-BAL-REMAINING-LEAVES(WS-BALANCE-IDX) TO
136700         BAL-REMAINING-LEAVES.
136800     MOVE WS-BAL-CARRIED-FORWARD(WS-BALANCE-IDX) TO
136900         BAL-CARRIED-FORWARD.
137000     MOVE WS-BAL-YEAR-END-ACTION(WS-BALANCE-IDX) TO
137100         BAL-YEAR-END-ACTION.
137200     MOVE WS-BAL-YEAR-END-DATE(WS-BALANCE-IDX) TO BAL-YEAR-END-DATE.
137300     WRITE BALANCE-RECORD.
137400
