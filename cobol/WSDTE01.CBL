000100*---------------------------------
000200* WSDTE01 - run-date and calendar
000300* working storage, common to all
000400* five leave programs.  Holds the
000500* day-of-week Zeller's-congruence
000600* work fields and the days-in-
000700* month table used to walk a date
000800* range one day at a time.
000900*---------------------------------
001000 01  WS-RUN-DATE-AREA.
001100     05  WS-RUN-DATE-8                PIC 9(8).
001200     05  WS-RUN-DATE-PARTS REDEFINES
001300         WS-RUN-DATE-8.
001400         10  WS-RUN-CCYY                PIC 9(4).
001500         10  WS-RUN-MM                  PIC 9(2).
001600         10  WS-RUN-DD                  PIC 9(2).
001700     05  FILLER                       PIC X(10).
001800*---------------------------------
001900* raw 6-digit ACCEPT FROM DATE and
002000* the century window applied to it
002100* -- see WINDOW-THE-RUN-DATE.
002200*---------------------------------
002300 01  WS-TODAY-RAW-6.
002400     05  WS-TODAY-YY                  PIC 9(2).
002500     05  WS-TODAY-MM                  PIC 9(2).
002600     05  WS-TODAY-DD                  PIC 9(2).
002700*---------------------------------
002800* Zeller's congruence work area for
002900* WEEKDAY-OF-DATE.  H comes out
003000* 0=Saturday ... 6=Friday under
003100* this form of the formula, so
003200* the 88s below are set to match.
003300*---------------------------------
003400 01  WS-ZELLER-WORK.
003500     05  WS-Z-YEAR                    PIC 9(4).
003600     05  WS-Z-MONTH                   PIC 9(2).
003700     05  WS-Z-DAY                     PIC 9(2).
003800     05  WS-Z-CENTURY                 PIC 9(2).
003900     05  WS-Z-YR-OF-CENT              PIC 9(2).
004000     05  WS-Z-H-RESULT                PIC S9(4) COMP.
004100     05  WS-Z-DOW-NUM                 PIC 9(1).
004200         88  WS-Z-IS-SATURDAY               VALUE 0.
004300         88  WS-Z-IS-SUNDAY                 VALUE 1.
004400     05  WS-Z-TEMP-1                  PIC S9(6) COMP.
004500     05  WS-Z-TEMP-2                  PIC S9(6) COMP.
004600     05  WS-Z-TEMP-3                  PIC S9(6) COMP.
004700     05  WS-Z-TEMP-4                  PIC S9(6) COMP.
004800     05  WS-Z-TEMP-5                  PIC S9(6) COMP.
004900     05  FILLER                       PIC X(05).
005000*---------------------------------
005100* Calendar-walk work area for
005200* COMPUTE-CALENDAR-DAYS - steps a
005300* date forward one day so we can
005400* count Saturdays/Sundays/holidays
005500* across a leave range without an
005600* intrinsic date function.
005700*---------------------------------
005800 01  WS-CALENDAR-WORK.
005900     05  WS-CAL-DAYS-IN-MONTH-TBL.
006000         10  FILLER                     PIC 9(2) VALUE 31.
006100         10  FILLER                     PIC 9(2) VALUE 28.
006200         10  FILLER                     PIC 9(2) VALUE 31.
006300         10  FILLER                     PIC 9(2) VALUE 30.
006400         10  FILLER                     PIC 9(2) VALUE 31.
006500         10  FILLER                     PIC 9(2) VALUE 30.
006600         10  FILLER                     PIC 9(2) VALUE 31.
006700         10  FILLER                     PIC 9(2) VALUE 31.
006800         10  FILLER                     PIC 9(2) VALUE 30.
006900         10  FILLER                     PIC 9(2) VALUE 31.
007000         10  FILLER                     PIC 9(2) VALUE 30.
007100         10  FILLER                     PIC 9(2) VALUE 31.
007200     05  WS-CAL-DAYS-IN-MONTH REDEFINES
007300         WS-CAL-DAYS-IN-MONTH-TBL
007400         OCCURS 12 TIMES
007500         PIC 9(2).
007600     05  WS-CAL-WORK-CCYY             PIC 9(4).
007700     05  WS-CAL-WORK-MM               PIC 9(2) COMP.
007800     05  WS-CAL-WORK-DD               PIC 9(2) COMP.
007900     05  WS-CAL-WORK-DATE-8           PIC 9(8).
008000     05  WS-CAL-LEAP-SW               PIC X(1).
008100         88  WS-CAL-IS-LEAP-YEAR            VALUE "Y".
008200     05  WS-CAL-REM                   PIC 9(4) COMP.
008300     05  WS-CAL-QUOT                  PIC 9(4) COMP.
008400     05  FILLER                       PIC X(08).
