000100*---------------------------------
000200* FDREQ01 - leave request record,
000300* 160 bytes, as it stands at the
000400* end of a processing run.
000500* Output only -
000600* LVTRNPRC builds the whole file
000700* fresh from one pass of the
000800* transaction driver file.
000900*---------------------------------
001000 FD  LEAVE-REQUEST-FILE
001100     LABEL RECORDS ARE STANDARD.
001200 01  LEAVE-REQUEST-RECORD.
001300     05  LVR-ID                       PIC 9(9).
001400     05  LVR-EMP-ID                   PIC 9(9).
001500     05  LVR-START-DATE               PIC 9(8).
001600     05  LVR-END-DATE                 PIC 9(8).
001700     05  LVR-TOTAL-DAYS               PIC 9(3)V9(1).
001800     05  LVR-WORKING-DAYS             PIC 9(3)V9(1).
001900     05  LVR-REASON                   PIC X(60).
002000     05  LVR-STATUS                   PIC X(10).
002100     05  LVR-DURATION                 PIC X(10).
002200     05  LVR-HALF-DAY-TYPE            PIC X(10).
002300     05  LVR-PROCESSED-BY             PIC 9(9).
002400     05  LVR-PROCESSED-DATE           PIC 9(8).
002500     05  LVR-CREATED-DATE             PIC 9(8).
002600     05  LVR-AUTO-APPROVED            PIC X(1).
002700     05  FILLER                       PIC X(2).
