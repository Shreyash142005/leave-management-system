000100*---------------------------------
000200* WSEMP01 - employee table, loaded
000300* once per run from EMPLOYEE-FILE.
000400* Used by LVTRNPRC to validate the
000500* employee on a transaction and by
000600* LVDASHST to count active users.
000700*---------------------------------
000800 01  WS-EMPLOYEE-TABLE-AREA.
000900     05  WS-EMPLOYEE-COUNT            PIC 9(5) COMP.
001000     05  WS-EMPLOYEE-ENTRY OCCURS 2000 TIMES
001100         INDEXED BY WS-EMPLOYEE-IDX.
001200         10  WS-EMP-ID                  PIC 9(9).
001300         10  WS-EMP-NAME                PIC X(30).
001400         10  WS-EMP-EMAIL               PIC X(40).
001500         10  WS-EMP-DEPARTMENT          PIC X(20).
001600         10  WS-EMP-USER-ID             PIC 9(9).
001700     05  FILLER                       PIC X(20).
