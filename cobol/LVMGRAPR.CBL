000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LVMGRAPR.
000300 AUTHOR. R J HALVORSEN.
000400 INSTALLATION.
000500 DATE-WRITTEN. 09/02/86.
000600 DATE-COMPILED.
000700 SECURITY. NONE
000800*---------------------------------
000900* LVMGRAPR - MANAGER SIGNUP
001000* APPROVAL.
001100* 
001200* Companion run to LVTRNPRC.  Reads
001300* the APPROVE-MGR and REJECT-MGR
001400* records off the driver
001500* transaction file (everything else
001600* on that file belongs to the other
001700* three programs and is skipped
001800* here), stamps the approval flag
001900* on the user file when personnel
002000* clears a new manager account, and
002100* writes a notification record so
002200* the manager sees the decision the
002300* next time they log on.
002400*---------------------------------
002500*CHANGE LOG
002600* 09/02/86 RJH  ORIGINAL PROGRAM - GATES A NEW                    CR-0430 
002700* 09/02/86 RJH  MANAGER LOGIN UNTIL PERSONNEL CLEARS              CR-0430 
002800* 09/02/86 RJH  THE ACCOUNT.                                      CR-0430 
002900* 11/03/88 TLK  REJECT-MGR ACTION ADDED - PRIOR TO                CR-0562 
003000* 11/03/88 TLK  THIS RELEASE A BAD SIGNUP HAD TO BE               CR-0562 
003100* 11/03/88 TLK  DELETED FROM THE USER FILE BY HAND.               CR-0562 
003200* 02/14/90 TLK  ALREADY-APPROVED CHECK ADDED PER                  CR-0643 
003300* 02/14/90 TLK  HELP DESK TICKET - DOUBLE APPROVAL                CR-0643 
003400* 02/14/90 TLK  WAS OVERWRITING THE ORIGINAL DATE.                CR-0643 
003500* 08/19/98 PJS  Y2K - APPROVED-DATE NOW CARRIES A                 CR-0957 
003600* 08/19/98 PJS  FULL 4-DIGIT YEAR.                                CR-0957 
003700* 03/22/01 KEV  NOTIFICATION RECORD ADDED - MANAGER               CR-1082 
003800* 03/22/01 KEV  SEES THE DECISION ON NEXT LOGIN.                  CR-1082 
003900* 04/02/13 SDW  ROLE CHECK TIGHTENED - AN ADMIN OR                CR-1491 
004000* 04/02/13 SDW  EMPLOYEE ACCOUNT CAN NO LONGER BE                 CR-1491 
004100* 04/02/13 SDW  RUN THROUGH THIS PROGRAM BY MISTAKE.              CR-1491 
004200*---------------------------------
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     COPY "SLUSR01.CBL".
005200
005300     COPY "SLTXN01.CBL".
005400
005500     COPY "SLNTF01.CBL".
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000     COPY "FDUSR01.CBL".
006100
006200     COPY "FDTXN01.CBL".
006300
006400     COPY "FDNTF01.CBL".
006500
006600 WORKING-STORAGE SECTION.
006700
006800     COPY "WSDTE01.CBL".
006900
007000     COPY "WSUSR01.CBL".
007100
007200*---------------------------------
007300* end-of-file and lookup switches,
007400* standalone the way the sales-
007500* report search routines carry
007600* their found/not-found flags.
007700*---------------------------------
007800 77  TXN-FILE-AT-END              PIC X(1) VALUE "N".
007900     88  TXN-FILE-IS-AT-END             VALUE "Y".
008000 77  WS-USER-FILE-AT-END          PIC X(1) VALUE "N".
008100 77  WS-FOUND-SW                  PIC X(1).
008200     88  WS-ROW-WAS-FOUND               VALUE "Y".
008300
008400*---------------------------------
008500* run totals for the console
008600* message at end of run.
008700*---------------------------------
008800 01  LM-COUNTERS.
008900     05  CTR-READ                     PIC 9(5) COMP.
009000     05  CTR-APPROVED                 PIC 9(5) COMP.
009100     05  CTR-REJECTED                 PIC 9(5) COMP.
009200     05  CTR-DECLINED                 PIC 9(5) COMP.
009300     05  FILLER                       PIC X(10).
009400
009500*---------------------------------
009600* work fields for one transaction
009700*---------------------------------
009800 01  LM-WORK-FIELDS.
009900     05  WS-TARGET-USER-ID            PIC 9(9).
010000     05  WS-CENTURY-WORK              PIC 9(2).
010100     05  FILLER                       PIC X(10).
010200
010300*---------------------------------
010400* notification message template -
010500* this shop has no STRING verb, so
010600* the free-text line that goes to
010700* NTF-MESSAGE is built by moving a
010800* canned label into a fixed
010900* template the same width as
011000* NTF-MESSAGE, then moving the
011100* whole template across in one
011200* shot.
011300*---------------------------------
011400 01  WS-NOTIFICATION-MSG.
011500     05  WS-NM-LABEL                 PIC X(80).
011600
011700 PROCEDURE DIVISION.
011800 PROGRAM-BEGIN.
011900     PERFORM OPENING-PROCEDURE.
012000     PERFORM MAIN-PROCESS.
012100     PERFORM CLOSING-PROCEDURE.
012200
012300 PROGRAM-EXIT.
012400     EXIT PROGRAM.
012500
012600 PROGRAM-DONE.
012700     STOP RUN.
012800
012900*---------------------------------
013000* opens the user file long enough
013100* to load the table, then the
013200* driver transaction file and the
013300* notification file, windows the
013400* run date and primes the read.
013500*---------------------------------
013600 OPENING-PROCEDURE.
013700     OPEN INPUT USER-FILE.
013800     OPEN INPUT LEAVE-TXN-FILE.
013900     OPEN OUTPUT NOTIFICATION-FILE.
014000     PERFORM WINDOW-THE-RUN-DATE.
014100     PERFORM LOAD-USER-TABLE.
014200     PERFORM INITIALIZE-COUNTERS.
014300     PERFORM READ-FIRST-TXN-RECORD.
014400
014500 MAIN-PROCESS.
014600     PERFORM PROCESS-ONE-TRANSACTION
014700         UNTIL TXN-FILE-IS-AT-END.
014800
014900*---------------------------------
015000* rewrites the user file whole and
015100* prints the run totals to the
015200* console.
015300*---------------------------------
015400 CLOSING-PROCEDURE.
015500     CLOSE LEAVE-TXN-FILE NOTIFICATION-FILE.
015600     PERFORM REWRITE-USER-FILE.
015700     DISPLAY "LVMGRAPR - MANAGER APPROVAL RUN COMPLETE".
015800     DISPLAY "TRANSACTIONS READ    - " CTR-READ.
015900     DISPLAY "MANAGERS APPROVED    - " CTR-APPROVED.
016000     DISPLAY "MANAGERS REJECTED    - " CTR-REJECTED.
016100     DISPLAY "TRANSACTIONS DECLINED- " CTR-DECLINED.
016200
016300 INITIALIZE-COUNTERS.
016400     MOVE ZEROES TO CTR-READ CTR-APPROVED CTR-REJECTED CTR-DECLINED.
016500
016600*---------------------------------
016700* Y2K - same century-window rule
016800* LVTRNPRC uses for its run date.
016900*---------------------------------
017000 WINDOW-THE-RUN-DATE.
017100     ACCEPT WS-TODAY-RAW-6 FROM DATE.
017200     IF WS-TODAY-YY > 90
017300         MOVE 19 TO WS-CENTURY-WORK
017400     ELSE
017500         MOVE 20 TO WS-CENTURY-WORK.
017600     COMPUTE WS-RUN-CCYY = WS-CENTURY-WORK * 100 + WS-TODAY-YY.
017700     MOVE WS-TODAY-MM TO WS-RUN-MM.
017800     MOVE WS-TODAY-DD TO WS-RUN-DD.
017900
018000*---------------------------------
018100* user table load - USER-FILE
018200* arrives sorted by USR-ID from
018300* the last time this program ran.
018400*---------------------------------
018500 LOAD-USER-TABLE.
018600     MOVE ZEROES TO WS-USER-COUNT.
018700     MOVE "N" TO WS-USER-FILE-AT-END.
018800     PERFORM READ-NEXT-USER-RECORD.
018900     PERFORM LOAD-ONE-USER
019000         UNTIL WS-USER-FILE-AT-END = "Y".
019100
019200 READ-NEXT-USER-RECORD.
019300     READ USER-FILE
019400         AT END MOVE "Y" TO WS-USER-FILE-AT-END.
019500
019600 LOAD-ONE-USER.
019700     ADD 1 TO WS-USER-COUNT.
019800     SET WS-USER-IDX TO WS-USER-COUNT.
019900     MOVE USR-ID TO WS-USR-ID(WS-USER-IDX).
020000     MOVE USR-USERNAME TO WS-USR-USERNAME(WS-USER-IDX).
020100     MOVE USR-ROLE TO WS-USR-ROLE(WS-USER-IDX).
020200     MOVE USR-ENABLED TO WS-USR-ENABLED(WS-USER-IDX).
020300     MOVE USR-IS-APPROVED TO WS-USR-IS-APPROVED(WS-USER-IDX).
020400     MOVE USR-APPROVED-BY TO WS-USR-APPROVED-BY(WS-USER-IDX).
020500     MOVE USR-APPROVED-DATE TO
020600         WS-USR-APPROVED-DATE(WS-USER-IDX).
020700     PERFORM READ-NEXT-USER-RECORD.
020800
020900*---------------------------------
021000* one transaction, one pass -
021100* LMY-ACTION-CODE says which of
021200* the two manager actions this
021300* record carries.  Anything else
021400* on this file belongs to
021500* LVTRNPRC, LVHOLMNT or LVYREND
021600* and is skipped here.
021700*---------------------------------
021800 PROCESS-ONE-TRANSACTION.
021900     ADD 1 TO CTR-READ.
022000     IF LMY-ACTION-CODE = "APPROVE-MGR"
022100         PERFORM APPROVE-MANAGER
022200     ELSE
022300     IF LMY-ACTION-CODE = "REJECT-MGR"
022400         PERFORM REJECT-MANAGER.
022500     PERFORM READ-NEXT-TXN-RECORD.
022600
022700 READ-FIRST-TXN-RECORD.
022800     PERFORM READ-NEXT-TXN-RECORD.
022900
023000 READ-NEXT-TXN-RECORD.
023100     READ LEAVE-TXN-FILE
023200         AT END MOVE "Y" TO TXN-FILE-AT-END.
023300
023400 LOOKUP-USER-BY-ID.
023500     MOVE "N" TO WS-FOUND-SW.
023600     SET WS-USER-IDX TO 1.
023700     SEARCH WS-USER-ENTRY
023800         AT END
023900             MOVE "N" TO WS-FOUND-SW
024000         WHEN WS-USR-ID(WS-USER-IDX) = WS-TARGET-USER-ID
024100             MOVE "Y" TO WS-FOUND-SW.
024200
024300*---------------------------------
024400* target must be on file, carry
024500* role MANAGER, and not already be
024600* approved - the help desk ticket
024700* behind CR-0643 was a double
024800* approval stamping a fresh date
024900* over the original one.
025000*---------------------------------
025100 APPROVE-MANAGER.
025200     MOVE LMY-TARGET-USER-ID TO WS-TARGET-USER-ID.
025300     PERFORM LOOKUP-USER-BY-ID.
025400     IF WS-ROW-WAS-FOUND
025500     IF WS-USR-ROLE(WS-USER-IDX) = "MANAGER"
025600     IF WS-USR-IS-APPROVED(WS-USER-IDX) NOT = "Y"
025700         MOVE "Y" TO WS-USR-IS-APPROVED(WS-USER-IDX)
025800         MOVE LMY-ADMIN-USERNAME TO
025900         WS-USR-APPROVED-BY(WS-USER-IDX)
026000         MOVE WS-RUN-DATE-8 TO
026100         WS-USR-APPROVED-DATE(WS-USER-IDX)
026200         ADD 1 TO CTR-APPROVED
026300         MOVE "YOUR MANAGER ACCOUNT HAS BEEN APPROVED" TO
026400         WS-NM-LABEL
026500         PERFORM WRITE-DECISION-NOTIFICATION
026600     ELSE
026700         DISPLAY "LVMGRAPR - DECLINED, ALREADY APPROVED - "
026800         LMY-TARGET-USER-ID
026900         ADD 1 TO CTR-DECLINED
027000     ELSE
027100         DISPLAY "LVMGRAPR - DECLINED, NOT A MANAGER - "
027200         LMY-TARGET-USER-ID
027300         ADD 1 TO CTR-DECLINED
027400     ELSE
027500         DISPLAY "LVMGRAPR - DECLINED, USER NOT ON FILE - "
027600         LMY-TARGET-USER-ID
027700         ADD 1 TO CTR-DECLINED.
027800
027900*---------------------------------
028000* target must be on file and carry
028100* role MANAGER; a manager already
028200* approved can still be rejected -
028300* this clears the flag and puts
028400* the account back the way an
028500* unreviewed signup looks.
028600*---------------------------------
028700 REJECT-MANAGER.
028800     MOVE LMY-TARGET-USER-ID TO WS-TARGET-USER-ID.
028900     PERFORM LOOKUP-USER-BY-ID.
029000     IF WS-ROW-WAS-FOUND
029100     IF WS-USR-ROLE(WS-USER-IDX) = "MANAGER"
029200         MOVE "N" TO WS-USR-IS-APPROVED(WS-USER-IDX)
029300         MOVE SPACES TO WS-USR-APPROVED-BY(WS-USER-IDX)
029400         MOVE ZEROES TO WS-USR-APPROVED-DATE(WS-USER-IDX)
029500         ADD 1 TO CTR-REJECTED
029600         MOVE "YOUR MANAGER ACCOUNT HAS BEEN REJECTED" TO
029700         WS-NM-LABEL
029800         PERFORM WRITE-DECISION-NOTIFICATION
029900     ELSE
030000         DISPLAY "LVMGRAPR - DECLINED, NOT A MANAGER - "
030100         LMY-TARGET-USER-ID
030200         ADD 1 TO CTR-DECLINED
030300     ELSE
030400         DISPLAY "LVMGRAPR - DECLINED, USER NOT ON FILE - "
030500         LMY-TARGET-USER-ID
030600         ADD 1 TO CTR-DECLINED.
030700
030800*---------------------------------
030900* WRITE-DECISION-NOTIFICATION takes
031000* its message text through WS-NM-
031100* LABEL - each caller moves the
031200* canned wording there just before
031300* the PERFORM.
031400*---------------------------------
031500 WRITE-DECISION-NOTIFICATION.
031600     MOVE WS-NM-LABEL TO NTF-MESSAGE.
031700     MOVE WS-TARGET-USER-ID TO NTF-USER-ID.
031800     MOVE "N" TO NTF-READ-FLAG.
031900     MOVE WS-RUN-DATE-8 TO NTF-DATE.
032000     WRITE NOTIFICATION-RECORD.
032100
032200*---------------------------------
032300* rewrites USER-FILE whole in
032400* table order - the rows never
032500* touched this run go back out
032600* unchanged.
032700*---------------------------------
032800 REWRITE-USER-FILE.
032900     OPEN OUTPUT USER-FILE.
033000     PERFORM WRITE-ONE-USER-ROW
033100         VARYING WS-USER-IDX FROM 1 BY 1
033200         UNTIL WS-USER-IDX > WS-USER-COUNT.
033300     CLOSE USER-FILE.
033400
033500 WRITE-ONE-USER-ROW.
033600     MOVE WS-USR-ID(WS-USER-IDX) TO USR-ID.
033700     MOVE WS-USR-USERNAME(WS-USER-IDX) TO USR-USERNAME.
033800     MOVE WS-USR-ROLE(WS-USER-IDX) TO USR-ROLE.
033900     MOVE WS-USR-ENABLED(WS-USER-IDX) TO USR-ENABLED.
034000     MOVE WS-USR-IS-APPROVED(WS-USER-IDX) TO USR-IS-APPROVED.
034100     MOVE WS-USR-APPROVED-BY(WS-USER-IDX) TO USR-APPROVED-BY.
034200     MOVE WS-USR-APPROVED-DATE(WS-USER-IDX) TO USR-APPROVED-DATE.
034300     WRITE USER-RECORD.
034400
